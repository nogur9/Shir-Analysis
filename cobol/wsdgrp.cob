000100* *******************************************
000200* *
000300* Working Tables For Duplicate            *
000400* Consolidation Pass (chu020)          *
000500* *******************************************
000600*
000700* 14/07/86 drf - Created.
000800* 16/12/92 kmh - Grp-Guide-Table widened 200 - 400, ran out during
000900* the Feb import (350 groups seen that month).
001000*
001100  01  CHU-Group-Work-Table.
001200      03  Grp-Rec-Count          pic 9(5)   comp value zero.
001300      03  Grp-Rec-Entry                     occurs 5000.
001400          05  Grp-Rec-Email      pic x(40).
001500          05  Grp-Rec-Name       pic x(30).
001600          05  Grp-Rec-Group-Id   pic 9(5)   comp.
001700      03  filler                 pic x(4).
001800*
001900  01  CHU-Guide-Work-Table.
002000      03  Grp-Guide-Count        pic 9(3)   comp value zero.
002100      03  Grp-Guide-Entry                   occurs 400.
002200          05  Grp-Guide-Group-Id pic 9(5)   comp.
002300          05  Grp-Guide-Handling pic x(20).
002400      03  filler                 pic x(4).
002500*
002600  01  CHU-Switch-Work-Table.
002700      03  Sw-Rec-Count           pic 9(5)   comp value zero.
002800      03  Sw-Rec-Entry                      occurs 5000.
002900          05  Sw-Rec-Cust-Id     pic x(71).
003000          05  Sw-Rec-Start-Date  pic 9(8)   comp.
003100          05  Sw-Rec-End-Date    pic 9(8)   comp.
003200          05  Sw-Rec-Amount      pic s9(5)v99 comp-3.
003300      03  filler                 pic x(4).
003400*
