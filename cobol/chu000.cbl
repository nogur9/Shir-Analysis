000100* ****************************************************************
000200* *
000300* Subscriber Churn & Revenue Analysis - Run Control       *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu000.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       08/03/84.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1984-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Month-end control program for the
002400* subscriber churn and revenue analysis run.
002500* CALLs the CHU0nn steps in the fixed order
002600* the analysis depends on - data prep, then
002700* duplicate consolidation, then the plan
002800* matching that needs the consolidated rows,
002900* then the exclusion filter, then the churn
003000* summary, then revenue and RRL - and prints
003100* the closing analysis summary once all six
003200* have completed clean.
003300* **
003400* Called Modules.     CHU010, CHU020, CHU030, CHU040, CHU050,
003500* CHU060.
003600* **
003700* Files used :
003800* CHUCLEAN.  Filtered subscribers  - in
003900* (re-read for the summary only).
004000* CHUCSUM.   Churn summary records - in
004100* (re-read for the summary only).
004200* **
004300* Error messages used.
004400* CH901.
004500* **
004600* Changes:
004700* 08/03/84 drf - Created for the book-club renewal run, chained
004800* the
004900* original five steps.
005000* 30/09/87 pjw - Abort check added after every step - a bad chu030
005100* run used to carry on into chu040 and print nonsense.
005200* 09/09/98 kmh - Y2K.  Nothing date-specific in the chain itself.
005300* 22/01/02 kmh - Re-purposed for the online lesson subscription
005310* book; chu060 (revenue/RRL) added as the sixth and
005320* final step, closing summary rewritten around the
005330* new churn-summary and clean-subscriber files.
005340* 14/06/04 drf - Average churn rate was cancels over starts, not
005350* over actives - see chu050 log, same fault.
005360* Added WS-Grand-Actives, closing summary now
005370* shows the active-month total the average is
005380* really taken over.
005700* **
005800*
005900  environment             division.
006000* ================================
006100*
006200  copy  "envdiv.cob".
006300  input-output            section.
006400  file-control.
006500      select   Chu-Clean-File   assign      "CHUCLEAN"
006600               organization     line sequential
006700               status           Chu-Clean-Status.
006800      select   Chu-Csum-File    assign      "CHUCSUM"
006900               organization     line sequential
007000               status           Chu-Csum-Status.
007100*
007200  data                    division.
007300* ================================
007400*
007500  file section.
007600*
007700  fd  Chu-Clean-File.
007800  01  Chu-Clean-Record.
007900      copy "wssub.cob" replacing CHU-Subscription-Record
008000                             by  Chu-Clean-Detail.
008100*
008200  fd  Chu-Csum-File.
008300  01  Chu-Csum-Record.
008400      copy "wscsum.cob" replacing CHU-Churn-Summary-Record
008500                               by  Chu-Csum-Detail.
008600*
008700  working-storage         section.
008800* -----------------------------
008900  77  prog-name                   pic x(15) value "CHU000 (1.04)".
009000*
009100  copy  "wscall.cob".
009200*
009300  01  WS-Data.
009310      03  WS-File-Statuses.
009320          05  Chu-Clean-Status    pic xx  value zero.
009330          05  Chu-Csum-Status     pic xx  value zero.
009340      03  WS-File-Statuses-Alt redefines WS-File-Statuses
009341                                  pic x(4).
009350* combined status word for the run-end health check
009400      03  WS-Eof-Switches.
009410          05  WS-Clean-Eof-Sw     pic x   value "N".
009420              88  WS-Clean-Eof            value "Y".
009430          05  WS-Csum-Eof-Sw      pic x   value "N".
009440              88  WS-Csum-Eof             value "Y".
009450      03  WS-Eof-Switches-Alt redefines WS-Eof-Switches pic xx.
010000      03  filler                  pic x(4).
010100*
010200  01  Error-Messages.
010300      03  CH901   pic x(46)
010400               value
010500                   "CH901 Analysis step aborted - run terminated".
010600*
010700  01  WS-Summary-Fields.
010800      03  WS-Sub-Count             pic 9(5)   comp value zero.
010900      03  WS-Earliest-Start        pic 9(8)   comp value 99999999.
011000      03  WS-Latest-Date           pic 9(8)   comp value zero.
011100      03  WS-Months-Count          pic 9(3)   comp value zero.
011150      03  WS-Grand-Movement.
011200          05  WS-Grand-Starts      pic 9(6)   comp value zero.
011300          05  WS-Grand-Cancels     pic 9(6)   comp value zero.
011350      03  WS-Grand-Movement-Alt redefines WS-Grand-Movement
011360                                   pic x(8).
011400      03  WS-Avg-Churn-Rate        pic 9v9999 comp-3 value zero.
011410      03  WS-Grand-Actives         pic 9(7)   comp value zero.
011500      03  filler                   pic x(4).
011600*
011700  procedure division.
011800* *******************
011900*
012000  aa000-Main                  section.
012100* **********************************
012200      move     "CHU000" to WS-Caller.
012300      move     zero     to WS-Term-Code.
012400      display  prog-name " analysis run starting".
012500      perform  ba010-Run-Chu010 thru ba010-Exit.
012600      perform  ba020-Run-Chu020 thru ba020-Exit.
012700      perform  ba030-Run-Chu030 thru ba030-Exit.
012800      perform  ba040-Run-Chu040 thru ba040-Exit.
012900      perform  ba050-Run-Chu050 thru ba050-Exit.
013000      perform  ba060-Run-Chu060 thru ba060-Exit.
013100      perform  aa900-Analysis-Summary thru aa900-Exit.
013200      display  prog-name " analysis run complete".
013300      goback.
013400*
013500  aa000-Exit.  exit section.
013600*
013700  ba010-Run-Chu010.
013800* ****************
013900      move     "CHU010" to WS-Called.
014000      call     "CHU010".
014100      move     return-code to WS-Term-Code.
014200      if       WS-Term-Code not = zero
014300               perform  zz900-Abort thru zz900-Exit.
014400  ba010-Exit.  exit.
014500*
014600  ba020-Run-Chu020.
014700* ****************
014800      move     "CHU020" to WS-Called.
014900      call     "CHU020".
015000      move     return-code to WS-Term-Code.
015100      if       WS-Term-Code not = zero
015200               perform  zz900-Abort thru zz900-Exit.
015300  ba020-Exit.  exit.
015400*
015500  ba030-Run-Chu030.
015600* ****************
015700      move     "CHU030" to WS-Called.
015800      call     "CHU030".
015900      move     return-code to WS-Term-Code.
016000      if       WS-Term-Code not = zero
016100               perform  zz900-Abort thru zz900-Exit.
016200  ba030-Exit.  exit.
016300*
016400  ba040-Run-Chu040.
016500* ****************
016600      move     "CHU040" to WS-Called.
016700      call     "CHU040".
016800      move     return-code to WS-Term-Code.
016900      if       WS-Term-Code not = zero
017000               perform  zz900-Abort thru zz900-Exit.
017100  ba040-Exit.  exit.
017200*
017300  ba050-Run-Chu050.
017400* ****************
017500      move     "CHU050" to WS-Called.
017600      call     "CHU050".
017700      move     return-code to WS-Term-Code.
017800      if       WS-Term-Code not = zero
017900               perform  zz900-Abort thru zz900-Exit.
018000  ba050-Exit.  exit.
018100*
018200  ba060-Run-Chu060.
018300* ****************
018400      move     "CHU060" to WS-Called.
018500      call     "CHU060".
018600      move     return-code to WS-Term-Code.
018700      if       WS-Term-Code not = zero
018800               perform  zz900-Abort thru zz900-Exit.
018900  ba060-Exit.  exit.
019000*
019100* All six steps completed clean - re-open the final output files
019200* just long enough to pull the figures finance want on the closing
019300* summary.  Cheaper than threading counters back through six
019400* CALLs.
019500*
019600  aa900-Analysis-Summary.
019700* **********************
019800      open     input Chu-Clean-File Chu-Csum-File.
019900      perform  cc010-Scan-Clean thru cc010-Exit until
020000          WS-Clean-Eof.
020100      perform  cc020-Scan-Csum  thru cc020-Exit until WS-Csum-Eof.
020200      close    Chu-Clean-File Chu-Csum-File.
020300      if       WS-Grand-Actives > zero
020400               compute  WS-Avg-Churn-Rate rounded =
020500                        WS-Grand-Cancels / WS-Grand-Actives.
020600      display  "------------------------------------------------".
020700      display  "CHU000  ANALYSIS SUMMARY".
020800      display  "Clean subscriber records .... " WS-Sub-Count.
020900      display  "Earliest start date ......... " WS-Earliest-Start.
021000      display  "Latest start/cancel date .... " WS-Latest-Date.
021100      display  "Months reported .............  " WS-Months-Count.
021200      display  "Total starts ................ " WS-Grand-Starts.
021210      display  "Total cancellations ......... " WS-Grand-Cancels.
021220      display  "Total active-months ......... " WS-Grand-Actives.
021400      display  "Average churn rate .......... " WS-Avg-Churn-Rate.
021500      display  "------------------------------------------------".
021600  aa900-Exit.  exit.
021700*
021800  cc010-Scan-Clean.
021900* ****************
022000      read     Chu-Clean-File
022100               at end  set  WS-Clean-Eof to true
022200      not at end
022300               add   1 to WS-Sub-Count
022400               if    Sub-Start-Date of Chu-Clean-Detail
022500                              < WS-Earliest-Start
022600                     move  Sub-Start-Date of Chu-Clean-Detail
022700                                    to WS-Earliest-Start
022800               end-if
022900               if    Sub-Start-Date of Chu-Clean-Detail
023000                              > WS-Latest-Date
023100                     move  Sub-Start-Date of Chu-Clean-Detail
023200                                    to WS-Latest-Date
023300               end-if
023400               if    Sub-Cancel-Date of Chu-Clean-Detail
023500                              > WS-Latest-Date
023600                     move  Sub-Cancel-Date of Chu-Clean-Detail
023700                                    to WS-Latest-Date
023800               end-if.
023900  cc010-Exit.  exit.
024000*
024100  cc020-Scan-Csum.
024200* ***************
024300      read     Chu-Csum-File
024400               at end  set  WS-Csum-Eof to true
024500      not at end
024600               add   1 to WS-Months-Count
024700               add   Cs-Starts  of Chu-Csum-Detail to
024800                   WS-Grand-Starts
024810               add   Cs-Cancels of Chu-Csum-Detail to
024820                   WS-Grand-Cancels
024830               add   Cs-Actives of Chu-Csum-Detail to
024840                   WS-Grand-Actives.
025100  cc020-Exit.  exit.
025200*
025300  zz900-Abort.
025400* ***********
025500      display  CH901.
025600      display  prog-name " aborted after " WS-Called
025700                         " return code " WS-Term-Code.
025800      move     WS-Term-Code to return-code.
025900      goback.
026000  zz900-Exit.  exit.
026100*
