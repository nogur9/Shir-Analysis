000100* ****************************************************************
000200* *
000300* Subscriber Duplicate Consolidation Pass              *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu020.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       14/07/86.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1986-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Second step of the analysis run.  A member
002400* who re-joined, or who gave a slightly
002500* different name on a later application, ends
002600* up as two or more rows on the extract.  This
002700* program groups rows that share an email or a
002800* name, applies the resolution guide's ruling
002900* for each group and writes the consolidated
003000* rows on to chu030/chu040.  Plan-switch groups
003100* (a group that changed price part way through)
003200* are additionally written to CHUSWTCH so
003300* chu030 can expand them contract by contract
003400* instead of as one flattened row.
003500* **
003600* Called Modules.     None.
003700* **
003800* Files used :
003900* CHUPREP.   Prepped subscribers (chu010) - in.
004000* CHUDUPRS.  Duplicate resolution guide - in.
004100* CHUDUPOT.  Grouped rows, audit trail  - out.
004200* CHUCONSL.  Consolidated subscribers   - out.
004300* CHUSWTCH.  Plan-switch history        - out.
004400* **
004500* Error messages used.
004600* None - a member with no ruling in the guide
004700* passes through unchanged, which is not an
004800* error condition.
004900* **
005000* Changes:
005100* 14/07/86 drf - Created for the book-club renewal run.
005200* 03/06/89 drf - Plan-switch history added - finance wanted to see
005300* the price change, not just the collapsed row.
005400* 16/12/92 kmh - Group table widened, see wsdgrp.cob log.
005500* 09/09/98 kmh - Y2K.  Dates already ccyymmdd throughout - nothing
005600* to change here.
005700* 22/01/02 kmh - Re-purposed for the online lesson subscription
005800* book.  Grouping/collapse rules unchanged from the
005900* book-club days, only these banners and the file
006000* names moved across.
006100* **
006200*
006300  environment             division.
006400* ================================
006500*
006600  copy  "envdiv.cob".
006700  input-output            section.
006800  file-control.
006900      select   Chu-Prep-File    assign      "CHUPREP"
007000               organization     line sequential
007100               status           Chu-Prep-Status.
007200      select   Chu-Guide-File   assign      "CHUDUPRS"
007300               organization     line sequential
007400               status           Chu-Guide-Status.
007500      select   Chu-Dupot-File   assign      "CHUDUPOT"
007600               organization     line sequential
007700               status           Chu-Dupot-Status.
007800      select   Chu-Consl-File   assign      "CHUCONSL"
007900               organization     line sequential
008000               status           Chu-Consl-Status.
008100      select   Chu-Switch-File  assign      "CHUSWTCH"
008200               organization     line sequential
008300               status           Chu-Switch-Status.
008400*
008500  data                    division.
008600* ================================
008700*
008800  file section.
008900*
009000  fd  Chu-Prep-File.
009100  01  Chu-Prep-Record.
009200      copy "wssub.cob" replacing CHU-Subscription-Record
009300                             by  Chu-Prep-Detail.
009400*
009500  fd  Chu-Guide-File.
009600  01  Chu-Guide-Record.
009700      03  Gf-Group-Id             pic 9(5)   comp.
009800      03  Gf-Handling             pic x(20).
009900      03  filler                  pic x(5).
010000*
010100  fd  Chu-Dupot-File.
010200  01  Chu-Dupot-Record.
010300      copy "wssub.cob" replacing CHU-Subscription-Record
010400                             by  Chu-Dupot-Detail.
010500*
010600  fd  Chu-Consl-File.
010700  01  Chu-Consl-Record.
010800      copy "wssub.cob" replacing CHU-Subscription-Record
010900                             by  Chu-Consl-Detail.
011000*
011100  fd  Chu-Switch-File.
011200  01  Chu-Switch-Record.
011300      03  Sf-Cust-Id              pic x(71).
011400      03  Sf-Start-Date           pic 9(8)   comp.
011500      03  Sf-End-Date             pic 9(8)   comp.
011600      03  Sf-Amount               pic s9(5)v99 comp-3.
011700      03  filler                  pic x(6).
011800*
011900  working-storage         section.
012000* -----------------------------
012100  77  prog-name                   pic x(15) value "CHU020 (1.06)".
012200*
012300  01  WS-Data.
012310      03  WS-File-Statuses.
012320          05  Chu-Prep-Status     pic xx  value zero.
012330          05  Chu-Guide-Status    pic xx  value zero.
012340          05  Chu-Dupot-Status    pic xx  value zero.
012350          05  Chu-Consl-Status    pic xx  value zero.
012360          05  Chu-Switch-Status   pic xx  value zero.
012370      03  WS-File-Statuses-Alt redefines WS-File-Statuses
012380                                  pic x(10).
012900      03  WS-Eof-Switches.
012910          05  WS-Prep-Eof-Sw      pic x   value "N".
013000              88  WS-Prep-Eof             value "Y".
013010          05  WS-Guide-Eof-Sw     pic x   value "N".
013200              88  WS-Guide-Eof            value "Y".
013210      03  WS-Eof-Switches-Alt redefines WS-Eof-Switches pic xx.
013220      03  WS-Work-Switches.
013230          05  WS-Found-Sw         pic x   value "N".
013400              88  WS-Found                value "Y".
013410          05  WS-Multi-Amt-Sw     pic x   value "N".
013600              88  WS-Multi-Amt            value "Y".
013610          05  WS-First-Row-Sw     pic x   value "N".
013800              88  WS-First-Row            value "Y".
013810      03  WS-Work-Switches-Alt redefines WS-Work-Switches
013811                                  pic x(3).
013900      03  filler                  pic x(4).
014000*
014100  01  WS-Counts.
014200      03  WS-Subs-Count           pic 9(5)   comp value zero.
014300      03  WS-Group-Count          pic 9(5)   comp value zero.
014400      03  WS-Switch-Groups        pic 9(5)   comp value zero.
014500      03  filler                  pic x(4).
014600*
014700* Every prepped subscriber, held in memory for the run - the
014800* shop's
014900* volumes have never come near the 5000 ceiling, see wsdgrp.cob
015000* log.
015100*
015200  01  WS-All-Subs-Table.
015300      03  As-Rec-Entry            occurs 5000.
015400          05  As-Email            pic x(40).
015500          05  As-Name             pic x(30).
015600          05  As-Customer-Id      pic x(20).
015700          05  As-Start-Date       pic 9(8)   comp.
015800          05  As-Cancel-Date      pic 9(8)   comp.
015900          05  As-End-Date         pic 9(8)   comp.
016000          05  As-Status           pic x(20).
016100          05  As-Amount           pic s9(5)v99 comp-3.
016200          05  As-Cust-Id          pic x(71).
016300          05  As-Group-Id         pic 9(5)   comp.
016400          05  As-Dropped-Sw       pic x.
016410          05  filler              pic x(1).
016500*
016600  copy "wsdgrp.cob".
016700*
016800  01  WS-Renumber-Table.
016900      03  Rn-Count                pic 9(3)   comp value zero.
017000      03  Rn-Entry                occurs 400.
017100          05  Rn-Old-Id           pic 9(5)   comp.
017200          05  Rn-New-Id           pic 9(5)   comp.
017300      03  filler                  pic x(4).
017400*
017500  01  WS-Work-Fields.
017600      03  WS-I                    pic 9(5)   comp value zero.
017700      03  WS-J                    pic 9(5)   comp value zero.
017800      03  WS-J-Start              pic 9(5)   comp value zero.
017900      03  WS-K                    pic 9(5)   comp value zero.
018000      03  WS-Old-Group            pic 9(5)   comp value zero.
018100      03  WS-New-Group            pic 9(5)   comp value zero.
018200      03  WS-Group-No             pic 9(5)   comp value zero.
018300      03  WS-Mapped-Id            pic 9(5)   comp value zero.
018400      03  WS-Handling             pic x(20)  value spaces.
018500      03  WS-First-Amount         pic s9(5)v99 comp-3 value zero.
018600      03  WS-Collapsed-Idx        pic 9(5)   comp value zero.
018700      03  WS-Survivor-Count       pic 9(5)   comp value zero.
018800      03  filler                  pic x(4).
018900*
019000  01  WS-Collapsed-Row.
019100      copy "wssub.cob" replacing CHU-Subscription-Record
019200                             by  WS-Collapsed-Detail.
019300*
019400  01  WS-Dt-Linkage.
019500      03  WS-Dtf-Function         pic 9         value zero.
019600      03  WS-Dtf-Date-1           pic 9(8)      comp value zero.
019700      03  WS-Dtf-Date-2           pic 9(8)      comp value zero.
019800      03  WS-Dtf-N-Months         pic s9(3)     comp value zero.
019900      03  WS-Dtf-Result           pic s9(9)     comp value zero.
020000*
020100  procedure division.
020200* *******************
020300*
020400  aa000-Main                  section.
020500* **********************************
020600      open     input  Chu-Prep-File Chu-Guide-File.
020700      open     output Chu-Dupot-File Chu-Consl-File
020800          Chu-Switch-File.
020900      perform  ba010-Load-Subs  thru ba010-Exit until WS-Prep-Eof.
021000      perform  ba020-Load-Guide thru ba020-Exit until
021100          WS-Guide-Eof.
021200      perform  cc010-Assign-Groups thru cc010-Exit.
021300      perform  dd000-Process-Groups thru dd000-Exit
021400               varying WS-Group-No from 1 by 1
021500               until   WS-Group-No > Rn-Count.
021600      close    Chu-Prep-File Chu-Guide-File
021700               Chu-Dupot-File Chu-Consl-File Chu-Switch-File.
021800      display  prog-name " subscribers read   = " WS-Subs-Count.
021900      display  prog-name " groups formed       = " Rn-Count.
022000      display  prog-name " plan-switch groups  = "
022100          WS-Switch-Groups.
022200      goback.
022300*
022400  aa000-Exit.  exit section.
022500*
022600  ba010-Load-Subs.
022700* **************
022800      read     Chu-Prep-File
022900               at end  set  WS-Prep-Eof to true
023000      not at end
023100               add   1 to WS-Subs-Count
023200               move  Sub-Email       of Chu-Prep-Detail
023300                                 to  As-Email      (WS-Subs-Count)
023400               move  Sub-Name        of Chu-Prep-Detail
023500                                 to  As-Name       (WS-Subs-Count)
023600               move  Sub-Customer-Id of Chu-Prep-Detail
023700                                 to  As-Customer-Id(WS-Subs-Count)
023800               move  Sub-Start-Date  of Chu-Prep-Detail
023900                                 to  As-Start-Date (WS-Subs-Count)
024000               move  Sub-Cancel-Date of Chu-Prep-Detail
024100                                 to  As-Cancel-Date(WS-Subs-Count)
024200               move  Sub-End-Date    of Chu-Prep-Detail
024300                                 to  As-End-Date   (WS-Subs-Count)
024400               move  Sub-Status      of Chu-Prep-Detail
024500                                 to  As-Status     (WS-Subs-Count)
024600               move  Sub-Amount      of Chu-Prep-Detail
024700                                 to  As-Amount     (WS-Subs-Count)
024800               move  Cust-Id         of Chu-Prep-Detail
024900                                 to  As-Cust-Id    (WS-Subs-Count)
025000               move  "N"         to  As-Dropped-Sw (WS-Subs-Count)
025100               move  Sub-Email       of Chu-Prep-Detail
025200                                 to  Grp-Rec-Email (WS-Subs-Count)
025300               move  Sub-Name        of Chu-Prep-Detail
025400                                 to  Grp-Rec-Name  (WS-Subs-Count)
025500               move  WS-Subs-Count
025600                                 to
025700                     Grp-Rec-Group-Id(WS-Subs-Count)
025800               move  WS-Subs-Count to Grp-Rec-Count.
025900  ba010-Exit.  exit.
026000*
026100  ba020-Load-Guide.
026200* ****************
026300      read     Chu-Guide-File
026400               at end  set  WS-Guide-Eof to true
026500      not at end
026600               add   1 to Grp-Guide-Count
026700               move  Gf-Group-Id to
026800                        Grp-Guide-Group-Id(Grp-Guide-Count)
026900               move  Gf-Handling to
027000                        Grp-Guide-Handling(Grp-Guide-Count).
027100  ba020-Exit.  exit.
027200*
027300  cc010-Assign-Groups.
027400* *******************
027500* Connected components over shared email/name, in the way this
027600* shop has always found simplest to audit - flood the lower group
027700* number over every row that turns out to belong with it, then
027800* renumber the survivors in order of first appearance.
027900      perform  cc012-Outer-Loop thru cc012-Exit
028000               varying WS-I from 1 by 1
028100               until   WS-I > Grp-Rec-Count.
028200      move     zero to Rn-Count.
028300      perform  cc020-Build-Mapping thru cc020-Exit
028400               varying WS-I from 1 by 1
028500               until   WS-I > Grp-Rec-Count.
028600      perform  cc030-Apply-Mapping thru cc030-Exit
028700               varying WS-I from 1 by 1
028800               until   WS-I > Grp-Rec-Count.
028900  cc010-Exit.  exit.
029000*
029100  cc012-Outer-Loop.
029200* ****************
029300      compute  WS-J-Start = WS-I + 1.
029400      perform  cc014-Inner-Loop thru cc014-Exit
029500               varying WS-J from WS-J-Start by 1
029600               until   WS-J > Grp-Rec-Count.
029700  cc012-Exit.  exit.
029800*
029900  cc014-Inner-Loop.
030000* ****************
030100      if       (Grp-Rec-Email(WS-I) = Grp-Rec-Email(WS-J) and
030200                      Grp-Rec-Email(WS-I) not = spaces)     or
030300               (Grp-Rec-Name(WS-I)  = Grp-Rec-Name(WS-J)   and
030400                      Grp-Rec-Name(WS-I)  not = spaces)
030500               if     Grp-Rec-Group-Id(WS-I) not =
030600                           Grp-Rec-Group-Id(WS-J)
030700                      move  Grp-Rec-Group-Id(WS-J) to WS-Old-Group
030800                      move  Grp-Rec-Group-Id(WS-I) to WS-New-Group
030900                      perform cc016-Merge-Groups thru cc016-Exit
031000                              varying WS-K from 1 by 1
031100                              until   WS-K > Grp-Rec-Count
031200               end-if.
031300  cc014-Exit.  exit.
031400*
031500  cc016-Merge-Groups.
031600* ******************
031700      if       Grp-Rec-Group-Id(WS-K) = WS-Old-Group
031800               move  WS-New-Group to Grp-Rec-Group-Id(WS-K).
031900  cc016-Exit.  exit.
032000*
032100  cc020-Build-Mapping.
032200* *******************
032300* First appearance of a root group number gets the next sequential
032400* GROUP-ID - keeps the numbering stable run to run for a given
032500* extract, which the resolution guide relies on.
032600      move     "N" to WS-Found-Sw.
032700      perform  cc022-Search-Mapping thru cc022-Exit
032800               varying WS-K from 1 by 1
032900               until   WS-K > Rn-Count or WS-Found.
033000      if       not WS-Found
033100               add   1 to Rn-Count
033200               move  Grp-Rec-Group-Id(WS-I) to Rn-Old-Id(Rn-Count)
033300               move  Rn-Count               to
033400                   Rn-New-Id(Rn-Count).
033500  cc020-Exit.  exit.
033600*
033700  cc022-Search-Mapping.
033800* ********************
033900      if       Rn-Old-Id(WS-K) = Grp-Rec-Group-Id(WS-I)
034000               set   WS-Found to true.
034100  cc022-Exit.  exit.
034200*
034300  cc030-Apply-Mapping.
034400* *******************
034500      move     "N" to WS-Found-Sw.
034600      perform  cc032-Search-Mapping-2 thru cc032-Exit
034700               varying WS-K from 1 by 1
034800               until   WS-K > Rn-Count or WS-Found.
034900  cc030-Exit.  exit.
035000*
035100  cc032-Search-Mapping-2.
035200* **********************
035300      if       Rn-Old-Id(WS-K) = Grp-Rec-Group-Id(WS-I)
035400               move  Rn-New-Id(WS-K) to As-Group-Id(WS-I)
035500               set   WS-Found to true.
035600  cc032-Exit.  exit.
035700*
035800  dd000-Process-Groups.
035900* ********************
036000      perform  dd010-Lookup-Handling thru dd010-Exit.
036100      perform  dd020-Write-Dup-Out-Rows thru dd020-Exit
036200               varying WS-I from 1 by 1
036300               until   WS-I > Grp-Rec-Count.
036400      if       WS-Handling = spaces or
036500               WS-Handling = "multiple start - end"
036600               perform  dd030-Write-Passthrough-Rows thru
036700                   dd030-Exit
036800                        varying WS-I from 1 by 1
036900                        until   WS-I > Grp-Rec-Count
037000      else
037100               perform  dd040-Mark-Short-Gap-Rows thru dd040-Exit
037200                        varying WS-I from 1 by 1
037300                        until   WS-I > Grp-Rec-Count
037400               move     "N" to WS-First-Row-Sw
037500               move     zero to WS-Survivor-Count
037600               move     "N" to WS-Multi-Amt-Sw
037700               perform  dd050-Collapse-Rows thru dd050-Exit
037800                        varying WS-I from 1 by 1
037900                        until   WS-I > Grp-Rec-Count
038000               if       WS-Survivor-Count > zero
038100                        if      WS-Handling = "didn't_quit"
038200                                move zero to Sub-Cancel-Date
038300                                        of WS-Collapsed-Detail
038400                        end-if
038500                        move    WS-Group-No to Group-Id
038600                                        of WS-Collapsed-Detail
038700                        move    WS-Collapsed-Detail to
038800                     Chu-Consl-Detail
038900                        write   Chu-Consl-Record
039000                        if      WS-Multi-Amt
039100                                add    1 to WS-Switch-Groups
039200                                perform dd060-Write-Switch-Rows
039300                                        thru dd060-Exit
039400                                        varying WS-I from 1 by 1
039500                                        until  WS-I >
039600                     Grp-Rec-Count
039700                        end-if
039800               end-if.
039900  dd000-Exit.  exit.
040000*
040100  dd010-Lookup-Handling.
040200* *********************
040300      move     spaces to WS-Handling.
040400      move     "N"    to WS-Found-Sw.
040500      perform  dd012-Search-Guide thru dd012-Exit
040600               varying WS-K from 1 by 1
040700               until   WS-K > Grp-Guide-Count or WS-Found.
040800  dd010-Exit.  exit.
040900*
041000  dd012-Search-Guide.
041100* ******************
041200      if       Grp-Guide-Group-Id(WS-K) = WS-Group-No
041300               move  Grp-Guide-Handling(WS-K) to WS-Handling
041400               set   WS-Found to true.
041500  dd012-Exit.  exit.
041600*
041700  dd020-Write-Dup-Out-Rows.
041800* ************************
041900      if       As-Group-Id(WS-I) = WS-Group-No
042000               move  As-Email     (WS-I) to Sub-Email  of
042100                   Chu-Dupot-Detail
042200               move  As-Name      (WS-I) to Sub-Name   of
042300                   Chu-Dupot-Detail
042400               move  As-Customer-Id(WS-I) to
042500                        Sub-Customer-Id of Chu-Dupot-Detail
042600               move  As-Start-Date(WS-I) to
042700                        Sub-Start-Date  of Chu-Dupot-Detail
042800               move  As-Cancel-Date(WS-I) to
042900                        Sub-Cancel-Date of Chu-Dupot-Detail
043000               move  As-End-Date  (WS-I) to
043100                        Sub-End-Date    of Chu-Dupot-Detail
043200               move  As-Status    (WS-I) to Sub-Status of
043300                   Chu-Dupot-Detail
043400               move  As-Amount    (WS-I) to Sub-Amount of
043500                   Chu-Dupot-Detail
043600               move  As-Cust-Id   (WS-I) to Cust-Id    of
043700                   Chu-Dupot-Detail
043800               move  WS-Group-No         to Group-Id   of
043900                   Chu-Dupot-Detail
044000               write Chu-Dupot-Record.
044100  dd020-Exit.  exit.
044200*
044300  dd030-Write-Passthrough-Rows.
044400* ****************************
044500      if       As-Group-Id(WS-I) = WS-Group-No
044600               move  As-Email     (WS-I) to Sub-Email  of
044700                   Chu-Consl-Detail
044800               move  As-Name      (WS-I) to Sub-Name   of
044900                   Chu-Consl-Detail
045000               move  As-Customer-Id(WS-I) to
045100                        Sub-Customer-Id of Chu-Consl-Detail
045200               move  As-Start-Date(WS-I) to
045300                        Sub-Start-Date  of Chu-Consl-Detail
045400               move  As-Cancel-Date(WS-I) to
045500                        Sub-Cancel-Date of Chu-Consl-Detail
045600               move  As-End-Date  (WS-I) to
045700                        Sub-End-Date    of Chu-Consl-Detail
045800               move  As-Status    (WS-I) to Sub-Status of
045900                   Chu-Consl-Detail
046000               move  As-Amount    (WS-I) to Sub-Amount of
046100                   Chu-Consl-Detail
046200               move  As-Cust-Id   (WS-I) to Cust-Id    of
046300                   Chu-Consl-Detail
046400               move  WS-Group-No         to Group-Id   of
046500                   Chu-Consl-Detail
046600               write Chu-Consl-Record.
046700  dd030-Exit.  exit.
046800*
046900  dd040-Mark-Short-Gap-Rows.
047000* *************************
047100* single_start-end / didn't_quit only - a row that quit inside two
047200* days of joining is treated as a mis-key, not a real
047300* subscription,
047400* and takes no part in the collapse.
047500      if       As-Group-Id(WS-I) = WS-Group-No and
047600               As-Cancel-Date(WS-I) not = zero
047700               move  3                     to WS-Dtf-Function
047800               move  As-Start-Date(WS-I)   to WS-Dtf-Date-1
047900               move  As-Cancel-Date(WS-I)  to WS-Dtf-Date-2
048000               call  "CHUDT04" using WS-Dtf-Function
048100                                     WS-Dtf-Date-1
048200                                     WS-Dtf-Date-2
048300                                     WS-Dtf-N-Months
048400                                     WS-Dtf-Result
048500               if    WS-Dtf-Result < 2
048600                     move "Y" to As-Dropped-Sw(WS-I)
048700               end-if.
048800  dd040-Exit.  exit.
048900*
049000  dd050-Collapse-Rows.
049100* *******************
049200      if       As-Group-Id(WS-I) = WS-Group-No and
049300               As-Dropped-Sw(WS-I) = "N"
049400               add   1 to WS-Survivor-Count
049500               if    not WS-First-Row
049600                     move  As-Email     (WS-I) to
049700                              Sub-Email       of
049800                     WS-Collapsed-Detail
049900                     move  As-Name      (WS-I) to
050000                              Sub-Name        of
050100                     WS-Collapsed-Detail
050200                     move  As-Customer-Id(WS-I) to
050300                              Sub-Customer-Id of
050400                     WS-Collapsed-Detail
050500                     move  As-Start-Date(WS-I) to
050600                              Sub-Start-Date  of
050700                     WS-Collapsed-Detail
050800                     move  As-Cancel-Date(WS-I) to
050900                              Sub-Cancel-Date of
051000                     WS-Collapsed-Detail
051100                     move  As-End-Date  (WS-I) to
051200                              Sub-End-Date    of
051300                     WS-Collapsed-Detail
051400                     move  As-Status    (WS-I) to
051500                              Sub-Status      of
051600                     WS-Collapsed-Detail
051700                     move  As-Amount    (WS-I) to
051800                              Sub-Amount      of
051900                     WS-Collapsed-Detail
052000                     move  As-Cust-Id   (WS-I) to
052100                              Cust-Id         of
052200                     WS-Collapsed-Detail
052300                     move  As-Amount    (WS-I) to WS-First-Amount
052400                     set   WS-First-Row to true
052500               else
052600                     if    As-Start-Date(WS-I) <
052700                                 Sub-Start-Date of
052800                     WS-Collapsed-Detail
052900                           move As-Start-Date(WS-I) to
053000                                 Sub-Start-Date of
053100                     WS-Collapsed-Detail
053200                     end-if
053300                     if    As-Cancel-Date(WS-I) >
053400                                 Sub-Cancel-Date of
053500                     WS-Collapsed-Detail
053600                           move As-Cancel-Date(WS-I) to
053700                                 Sub-Cancel-Date of
053800                     WS-Collapsed-Detail
053900                     end-if
054000                     if    As-Amount(WS-I) not = WS-First-Amount
054100                           set  WS-Multi-Amt to true
054200                     end-if
054300               end-if.
054400  dd050-Exit.  exit.
054500*
054600  dd060-Write-Switch-Rows.
054700* ***********************
054800      if       As-Group-Id(WS-I) = WS-Group-No and
054900               As-Dropped-Sw(WS-I) = "N"
055000               move  As-Cust-Id   (WS-I) to Sf-Cust-Id
055100               move  As-Start-Date(WS-I) to Sf-Start-Date
055200               if    As-Cancel-Date(WS-I) not = zero
055300                     move  As-Cancel-Date(WS-I) to Sf-End-Date
055400               else
055500                     move  As-End-Date(WS-I) to Sf-End-Date
055600               end-if
055700               move  As-Amount(WS-I) to Sf-Amount
055800               write Chu-Switch-Record.
055900  dd060-Exit.  exit.
056000*
