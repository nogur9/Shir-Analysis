000100* ****************************************************************
000200* *
000300* Calendar Month Arithmetic Utility                   *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chudt04.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       11/02/85.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1985-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Small CALLed utility, shared by every CHU0nn
002400* program that needs to turn a ccyymmdd date
002500* into a ccyymm month, roll a ccyymm month on
002600* by N months, or count the days between two
002700* ccyymmdd dates.  Kept as one module so the
002800* rollover-at-year-end arithmetic is coded
002900* once, not copy-pasted into six programs.
003000* **
003100* Called Modules.     None.
003200* **
003300* Error messages used.
003400* None - bad function codes fall through to
003500* the days-between path and return zero.
003600* **
003700* Changes:
003800* 11/02/85 drf - Created for the subscriber renewal/lapse run.
003900* 30/06/87 drf - Added the add-months entry, renewal notices need
004000* to know the month a lapsed member's cover runs to.
004100* 14/03/91 pjw - Days-between rewritten to use a Julian day number
004200* so it copes with the 1991 leap year cleanly - old
004300* version guessed 30 days/month and was out by one.
004400* 09/09/98 kmh - Y2K.  Confirmed CCYY throughout, no windowing
004500* used
004600* anywhere in this module - nothing to change.
004700* 22/01/02 kmh - Re-purposed for the online lesson subscription
004800* book, renamed from the old renewal-notice module.
004900* Logic unchanged, only these banners updated.
005000* **
005100*
005200  environment             division.
005300* ================================
005400*
005500  configuration           section.
005600  source-computer.        RM-COBOL.
005700  object-computer.        RM-COBOL.
005800*
005900  data                    division.
006000* ================================
006100*
006200  working-storage         section.
006300* -----------------------------
006400  77  prog-name               pic x(15) value "CHUDT04 (1.03)".
006500*
006600  01  WS-Work-Dates.
006610      03  WS-Wk-Ccyymmdd.
006700          05  WS-Wk-Year      pic 9(4)   comp.
006800          05  WS-Wk-Month     pic 99     comp.
006900          05  WS-Wk-Day       pic 99     comp.
006910      03  WS-Wk-Ccyymmdd-Alt redefines WS-Wk-Ccyymmdd pic x(8).
006920* raw trace view - old debug aid from the 1991 leap-year fault
007000      03  WS-Wk-A             pic s9(4)  comp.
007100      03  WS-Wk-Y             pic s9(6)  comp.
007200      03  WS-Wk-M             pic s9(4)  comp.
007210      03  WS-Wk-Jdns.
007300          05  WS-Wk-Jdn-1     pic s9(9)  comp.
007400          05  WS-Wk-Jdn-2     pic s9(9)  comp.
007410      03  WS-Wk-Jdns-Alt redefines WS-Wk-Jdns pic x(18).
007500      03  WS-Wk-Total-Months  pic s9(9)  comp.
007600      03  WS-Wk-New-Ccyymm.
007610          05  WS-Wk-New-Year  pic 9(4)   comp.
007700          05  WS-Wk-New-Month pic 99     comp.
007710      03  WS-Wk-New-Ccyymm-Alt redefines WS-Wk-New-Ccyymm
007711                                  pic x(6).
007800      03  filler              pic x(4).
007900*
008000  linkage                 section.
008100* ***************
008200*
008300  01  WS-Dt-Function          pic 9.
008400* 1 month-of, 2 add-months,
008500* 3 days-between.
008600  01  WS-Dt-Date-1            pic 9(8)     comp.
008700* ccyymmdd, or
008800* ccyymm00 for fn 2.
008900  01  WS-Dt-Date-2            pic 9(8)     comp.
009000* ccyymmdd, fn 3 only.
009100  01  WS-Dt-N-Months          pic s9(3)    comp.
009200* fn 2 only.
009300  01  WS-Dt-Result            pic s9(9)    comp.
009400*
009500  procedure division using WS-Dt-Function
009600                           WS-Dt-Date-1
009700                           WS-Dt-Date-2
009800                           WS-Dt-N-Months
009900                           WS-Dt-Result.
010000*
010100  aa000-Main                  section.
010200* **********************************
010300      move     zero to WS-Dt-Result.
010400      if       WS-Dt-Function = 1
010500               perform  bb010-Month-Of-Date thru bb010-Exit
010600      else
010700      if       WS-Dt-Function = 2
010800               perform  bb020-Add-Months    thru bb020-Exit
010900      else
011000               perform  bb030-Days-Between  thru bb030-Exit.
011100      goback.
011200*
011300  aa000-Exit.  exit section.
011400*
011500  bb010-Month-Of-Date.
011600* ******************
011700* ccyymmdd / 100, truncated, gives ccyymm.
011800      compute  WS-Dt-Result = WS-Dt-Date-1 / 100.
011900  bb010-Exit.  exit.
012000*
012100  bb020-Add-Months.
012200* ****************
012300* WS-Dt-Date-1 holds ccyymm00 (day digits zero and ignored).
012400* Roll the total month count on by N and split back to ccyy + mm.
012500      compute  WS-Wk-Year  = WS-Dt-Date-1 / 10000.
012600      compute  WS-Wk-Month = (WS-Dt-Date-1 / 100) - (WS-Wk-Year *
012700          100).
012800      compute  WS-Wk-Total-Months =
012900               (WS-Wk-Year * 12) + (WS-Wk-Month - 1) +
013000                   WS-Dt-N-Months.
013100      compute  WS-Wk-New-Year  = WS-Wk-Total-Months / 12.
013200      compute  WS-Wk-New-Month =
013300               WS-Wk-Total-Months - (WS-Wk-New-Year * 12) + 1.
013400      compute  WS-Dt-Result = (WS-Wk-New-Year * 100) +
013500          WS-Wk-New-Month.
013600  bb020-Exit.  exit.
013700*
013800  bb030-Days-Between.
013900* ******************
014000* Julian day numbers for both dates, then subtract.  Standard
014100* civil-calendar formula, good for any Gregorian date - see any
014200* almanac algorithm reference, this shop has used it since 1991.
014300      compute  WS-Wk-Year  = WS-Dt-Date-1 / 10000.
014400      compute  WS-Wk-Month = (WS-Dt-Date-1 / 100) - (WS-Wk-Year *
014500          100).
014600      compute  WS-Wk-Day   = WS-Dt-Date-1 - ((WS-Dt-Date-1 / 100)
014700          * 100).
014800      perform  cc010-Julian-Day-Number thru cc010-Exit.
014900      compute  WS-Wk-Year  = WS-Dt-Date-2 / 10000.
015000      compute  WS-Wk-Month = (WS-Dt-Date-2 / 100) - (WS-Wk-Year *
015100          100).
015200      compute  WS-Wk-Day   = WS-Dt-Date-2 - ((WS-Dt-Date-2 / 100)
015300          * 100).
015400      perform  cc020-Julian-Day-Number-2 thru cc020-Exit.
015500      compute  WS-Dt-Result = WS-Wk-Jdn-2 - WS-Wk-Jdn-1.
015600  bb030-Exit.  exit.
015700*
015800  cc010-Julian-Day-Number.
015900* ***********************
016000      compute  WS-Wk-A = (14 - WS-Wk-Month) / 12.
016100      compute  WS-Wk-Y = WS-Wk-Year + 4800 - WS-Wk-A.
016200      compute  WS-Wk-M = WS-Wk-Month + (12 * WS-Wk-A) - 3.
016300      compute  WS-Wk-Jdn-1 =
016400               WS-Wk-Day
016500               + (((153 * WS-Wk-M) + 2) / 5)
016600               + (365 * WS-Wk-Y)
016700               + (WS-Wk-Y / 4) - (WS-Wk-Y / 100) + (WS-Wk-Y / 400)
016800               - 32045.
016900  cc010-Exit.  exit.
017000*
017100  cc020-Julian-Day-Number-2.
017200* *************************
017300      compute  WS-Wk-A = (14 - WS-Wk-Month) / 12.
017400      compute  WS-Wk-Y = WS-Wk-Year + 4800 - WS-Wk-A.
017500      compute  WS-Wk-M = WS-Wk-Month + (12 * WS-Wk-A) - 3.
017600      compute  WS-Wk-Jdn-2 =
017700               WS-Wk-Day
017800               + (((153 * WS-Wk-M) + 2) / 5)
017900               + (365 * WS-Wk-Y)
018000               + (WS-Wk-Y / 4) - (WS-Wk-Y / 100) + (WS-Wk-Y / 400)
018100               - 32045.
018200  cc020-Exit.  exit.
018300*
