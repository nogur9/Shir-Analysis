000100* ****************************************************************
000200* *
000300* Subscriber Book - Extract Clean-Up & Prep            *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu010.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       08/03/84.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1984-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            First step of the month-end subscriber
002400* analysis run.  Reads the raw subscriber
002500* extract, lower-cases the identity fields,
002600* applies the known data corrections, tacks
002700* on the one subscriber missing from every
002800* extract so far, builds the analysis key
002900* and applies the run's cutoff date.  Output
003000* feeds chu020.
003100* **
003200* Called Modules.     None.
003300* **
003400* Files used :
003500* CHUSUBS.   Raw subscriber extract - in.
003600* CHUPREP.   Prepped subscribers      - out.
003700* **
003800* Error messages used.
003900* CH101 - CH102.
004000* **
004100* Changes:
004200* 08/03/84 drf - Created for the book-club renewal run.
004300* 14/07/86 drf - Cutoff date now a run parameter, was a literal
004400* buried in the IF - kept catching people out.
004500* 03/11/91 pjw - Added the missing-field reject, October's extract
004600* had two rows with no join date and blew up chu050.
004700* 09/09/98 kmh - Y2K.  All dates already ccyymmdd - nothing to do,
004800* logged so the auditors stop asking.
004900* 22/01/02 kmh - Re-purposed for the online lesson subscription
005000* book.  New-customer literal and fix list replaced
005100* with this year's corrections; cutoff moved to
005200* 31/07/2025 for the current run.
005210* 02/07/04 pjw - bb005's own header comment has always said a
005220* missing cancel date is a fatal error, but the IF
005230* never actually tested Sub-Cancel-Date - only
005240* start date, email, name and status.  Left every
005250* row with no cancel date through, sentinel or not.
005260* Added the test, guarded against the 0 = never-
005270* canceled sentinel by only rejecting it alongside
005280* Sub-Status = "canceled" - a canceled row with no
005290* cancel date is the genuine data error, a running
005300* one with 0 is exactly what the extract intends.
005310* **
005400*
005500  environment             division.
005600* ================================
005700*
005800  copy  "envdiv.cob".
005900  input-output            section.
006000  file-control.
006100      select   Chu-Subs-File  assign      "CHUSUBS"
006200               organization   line sequential
006300               status         Chu-Subs-Status.
006400      select   Chu-Prep-File  assign      "CHUPREP"
006500               organization   line sequential
006600               status         Chu-Prep-Status.
006700*
006800  data                    division.
006900* ================================
007000*
007100  file section.
007200*
007300  fd  Chu-Subs-File.
007400  01  Chu-Subs-Record.
007500      copy "wssub.cob" replacing CHU-Subscription-Record
007600                             by  Chu-Subs-Record-Detail.
007700*
007800  fd  Chu-Prep-File.
007900  01  Chu-Prep-Record.
008000      copy "wssub.cob" replacing CHU-Subscription-Record
008100                             by  Chu-Prep-Record-Detail.
008200*
008300  working-storage         section.
008400* -----------------------------
008500  77  prog-name               pic x(15) value "CHU010 (1.04)".
008600*
008700  01  WS-Data.
008800      03  WS-File-Statuses.
008900          05  Chu-Subs-Status  pic xx     value zero.
009000          05  Chu-Prep-Status  pic xx     value zero.
009100      03  WS-File-Statuses-Alt redefines WS-File-Statuses
009200                                  pic x(4).
009300      03  WS-Switches.
009400          05  WS-Eof-Sw        pic x      value "N".
009500              88  WS-Eof                  value "Y".
009600          05  WS-Reject-Sw     pic x      value "N".
009700              88  WS-Reject               value "Y".
009800      03  WS-Switches-Alt redefines WS-Switches pic xx.
009900      03  WS-Recs-In          pic 9(5)   comp value zero.
010000      03  WS-Recs-Out         pic 9(5)   comp value zero.
010100      03  WS-Recs-Rejected    pic 9(5)   comp value zero.
010200      03  filler              pic x(4).
010300*
010400  01  WS-Work-Fields.
010500      03  WS-New-Cust-Pair.
010600          05  WS-New-Cust-Name    pic x(30)
010700                   value "Dominic Church".
010800          05  WS-New-Cust-Email   pic x(40)
010900                   value "dominicchurch@wacomms.co.uk".
011000      03  WS-New-Cust-Pair-Alt redefines WS-New-Cust-Pair
011100                                  pic x(70).
011200* the appended row, laid flat for the one-line trace display
011300      03  filler              pic x(4).
011400*
011500  01  Error-Messages.
011600      03  CH101   pic x(46)
011700               value
011800                   "CH101 Subscriber extract is empty - aborting".
011900      03  CH102   pic x(53)
012000               value "CH102 Missing required field - rejected".
012100*
012200  01  WS-Working-Record.
012300      copy "wssub.cob" replacing CHU-Subscription-Record
012400                             by  WS-Working-Record-Detail.
012500*
012600  01  WS-Param-Rec.
012700      copy "wschuprm.cob".
012800*
012900  procedure division.
013000* *******************
013100*
013200  aa000-Main                  section.
013300* **********************************
013400      move     zeros to WS-Recs-In
013500                        WS-Recs-Out
013600                        WS-Recs-Rejected.
013700      open     input  Chu-Subs-File.
013800      open     output Chu-Prep-File.
013900      read     Chu-Subs-File
014000               at end  set  WS-Eof to true.
014100      if       WS-Eof
014200               display CH101
014300               close   Chu-Subs-File
014400                       Chu-Prep-File
014500               goback  returning 8.
014600      perform  aa010-Process-Records thru aa010-Exit
014700               until   WS-Eof.
014800      perform  bb030-Append-New-Customer thru bb030-Exit.
014900      close    Chu-Subs-File
015000               Chu-Prep-File.
015100      display  prog-name " subscribers in  = " WS-Recs-In.
015200      display  prog-name " subscribers out = " WS-Recs-Out.
015300      display  prog-name " rejected        = " WS-Recs-Rejected.
015400      goback.
015500*
015600  aa000-Exit.  exit section.
015700*
015800  aa010-Process-Records.
015900* *********************
016000      add      1 to WS-Recs-In.
016100      move     "N" to WS-Reject-Sw.
016200      move     Chu-Subs-Record-Detail to WS-Working-Record-Detail.
016300      perform  bb005-Validate-Record  thru bb005-Exit.
016400      if       not WS-Reject
016500               perform  bb010-Normalize-Fields    thru bb010-Exit
016600               perform  bb020-Apply-Data-Fixes    thru bb020-Exit
016700               perform  bb040-Build-Cust-Id       thru bb040-Exit
016800               perform  bb050-Apply-Cutoff        thru bb050-Exit
016900               if       not WS-Reject
017000                        move  WS-Working-Record-Detail
017100                                         to Chu-Prep-Record-Detail
017200                        write Chu-Prep-Record
017300                        add   1 to WS-Recs-Out
017400               end-if
017500      end-if.
017600      read     Chu-Subs-File
017700               at end   set  WS-Eof to true.
017800  aa010-Exit.  exit.
017900*
018000  bb005-Validate-Record.
018100* *********************
018200* A row missing start date, cancel date, email, name or status is
018300* a fatal data error for that row - reject it and carry on, the
018400* 1991 change stops one bad row killing the whole run.  Cancel
018500* date zero is NOT by itself an error - that is the extract's own
018600* "never canceled" sentinel (see Sub-Cancel-Date in wssub.cob) and
018700* every still-running subscriber carries it.  A row is missing its
018800* cancel date only when the extract's own status column disagrees
018900* with the sentinel - Sub-Status says the subscriber has left but
019000* no cancel date came across with the row.
019100      if       Sub-Email  of WS-Working-Record-Detail = spaces or
019200               Sub-Name   of WS-Working-Record-Detail = spaces or
019300               Sub-Status of WS-Working-Record-Detail = spaces or
019400               Sub-Start-Date of WS-Working-Record-Detail = zero
019410               or
019420               (Sub-Status of WS-Working-Record-Detail =
019430                    "canceled" and
019440               Sub-Cancel-Date of WS-Working-Record-Detail = zero)
019800               display  CH102
019900               move     "Y" to WS-Reject-Sw
020000               add      1 to WS-Recs-Rejected.
020100  bb005-Exit.  exit.
020200*
020300  bb010-Normalize-Fields.
020400* **********************
020500      inspect  Sub-Email of WS-Working-Record-Detail
020600               converting
020700               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020800               to
020900               "abcdefghijklmnopqrstuvwxyz".
021000      inspect  Sub-Name  of WS-Working-Record-Detail
021100               converting
021200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021300               to
021400               "abcdefghijklmnopqrstuvwxyz".
021500  bb010-Exit.  exit.
021600*
021700  bb020-Apply-Data-Fixes.
021800* **********************
021900* Hand corrections from the data-quality review - see the analysis
022000* log for how each one was found, they are not going away by
022100* themselves so they live here rather than in a table nobody would
022200* maintain for six rows.
022300      if       Sub-Email of WS-Working-Record-Detail
022400                        = "mcbride.alan@gmail.com"
022500               move     20231001 to Sub-Start-Date
022600                                        of
022700                     WS-Working-Record-Detail.
022800      if       Sub-Email of WS-Working-Record-Detail
022900                        = "loredanamirea05@yahoo.com"      or
023000               Sub-Email of WS-Working-Record-Detail
023100                        = "skravin@rediffmail.com"         or
023200               Sub-Email of WS-Working-Record-Detail
023300                        = "mertiti@gmail.com"               or
023400               Sub-Email of WS-Working-Record-Detail
023500                        = "nicolerabiespeech@gmail.com"     or
023600               Sub-Email of WS-Working-Record-Detail
023700                        = "briansamuelwalker@yahoo.co.uk"
023800               move     zero to Sub-Cancel-Date
023900                                        of
024000                     WS-Working-Record-Detail.
024100  bb020-Exit.  exit.
024200*
024300  bb030-Append-New-Customer.
024400* *************************
024500* The one subscriber every extract to date has forgotten - see
024600* CH101 log 22/01/02.  Runs through the same key-build and cutoff
024700* test as everybody else, just further down the pipe.
024800      move     spaces to WS-Working-Record-Detail.
024900      move     WS-New-Cust-Name  to Sub-Name  of
025000          WS-Working-Record-Detail.
025100      move     WS-New-Cust-Email to Sub-Email of
025200          WS-Working-Record-Detail.
025300      move     "active"          to Sub-Status of
025400          WS-Working-Record-Detail.
025500      move     20241201          to Sub-Start-Date
025600                                           of
025700                     WS-Working-Record-Detail.
025800      move     zero              to Sub-Cancel-Date
025900                                           of
026000                     WS-Working-Record-Detail.
026100      move     zero              to Sub-End-Date
026200                                           of
026300                     WS-Working-Record-Detail.
026400      move     zero              to Sub-Amount
026500                                           of
026600                     WS-Working-Record-Detail.
026700      move     "N" to WS-Reject-Sw.
026800      perform  bb010-Normalize-Fields thru bb010-Exit.
026900      perform  bb040-Build-Cust-Id    thru bb040-Exit.
027000      perform  bb050-Apply-Cutoff     thru bb050-Exit.
027100      if       not WS-Reject
027200               move  WS-Working-Record-Detail to
027300                   Chu-Prep-Record-Detail
027400               write Chu-Prep-Record
027500               add   1 to WS-Recs-Out.
027600  bb030-Exit.  exit.
027700*
027800  bb040-Build-Cust-Id.
027900* *******************
028000* Cust-Id is name (30) + dash + email (40), both already folded to
028100* lower case above - do not trim the padding, the 71-byte width
028200* depends on it staying fixed.
028300      string   Sub-Name of WS-Working-Record-Detail delimited by
028400          size
028500               "-"                                  delimited by
028600                   size
028700               Sub-Email of WS-Working-Record-Detail delimited by
028800                   size
028900                        into Cust-Id of WS-Working-Record-Detail.
029000  bb040-Exit.  exit.
029100*
029200  bb050-Apply-Cutoff.
029300* ******************
029400      if       Sub-Start-Date of WS-Working-Record-Detail
029500                        > Prm-Cutoff-Date
029600               move     "Y" to WS-Reject-Sw
029700      else
029800               if       Sub-Cancel-Date of
029900                   WS-Working-Record-Detail
030000                                 > Prm-Cutoff-Date
030100                        move  zero to Sub-Cancel-Date
030200                                           of
030300                     WS-Working-Record-Detail
030400               end-if
030500               if       Sub-End-Date of WS-Working-Record-Detail
030600                                 > Prm-Cutoff-Date
030700                        move  zero to Sub-End-Date
030800                                           of
030900                     WS-Working-Record-Detail
031000               end-if.
031100  bb050-Exit.  exit.
031200*
