000100* ****************************************************************
000200* *
000300* Monthly Churn Summary & Report                     *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu050.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       19/08/85.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1985-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Fifth step of the analysis run.  Walks the
002400* filtered subscriber base one calendar month
002500* at a time from the earliest join to the
002600* latest join or cancellation, and counts
002700* starts, cancellations and the active base
002800* for each month.  Also drops the per-month
002900* cancel list to CHUCANCL for chu060's RRL
003000* pass.  Adapted from the old QTD/YTD history
003100* report, same "one row per period" shape.
003200* **
003300* Called Modules.     CHUDT04 (month-of-date, add-months).
003400* **
003500* Files used :
003600* CHUCLEAN.  Filtered subscribers     - in.
003700* CHUCSUM.   Churn summary records    - out.
003800* CHUCANCL.  Per-month cancel list    - out.
003900* CHUPRINT.  Churn summary report     - out,
004000* extend (chu040 opens it first).
004100* **
004200* Error messages used.
004300* None.
004400* **
004500* Changes:
004600* 19/08/85 drf - Created for the book-club renewal run.
004700* 03/11/91 pjw - Churn-rate widened to 4dp, see wscsum.cob log.
004800* 09/09/98 kmh - Y2K.  Month range built off ccyymm throughout,
004900* nothing century-dependent found.
005000* 22/01/02 kmh - Re-purposed for the online lesson subscription
005010* book; per-month cancel list added for the new
005020* RRL report in chu060.
005030* 14/06/04 drf - TOTALS/AVG line was dividing cancels by starts,
005040* not by actives - didn't match the per-month
005050* CHURN-RATE definition above it.  Added
005060* WS-Total-Actives, footing now shows the active
005070* base too and averages cancels over that.
005300* **
005400*
005500  environment             division.
005600* ================================
005700*
005800  copy  "envdiv.cob".
005900  input-output            section.
006000  file-control.
006100      select   Chu-Clean-File   assign      "CHUCLEAN"
006200               organization     line sequential
006300               status           Chu-Clean-Status.
006400      select   Chu-Csum-File    assign      "CHUCSUM"
006500               organization     line sequential
006600               status           Chu-Csum-Status.
006700      select   Chu-Cancl-File   assign      "CHUCANCL"
006800               organization     line sequential
006900               status           Chu-Cancl-Status.
007000      select   Chu-Print-File   assign      "CHUPRINT"
007100               organization     line sequential
007200               status           Chu-Print-Status.
007300*
007400  data                    division.
007500* ================================
007600*
007700  file section.
007800*
007900  fd  Chu-Clean-File.
008000  01  Chu-Clean-Record.
008100      copy "wssub.cob" replacing CHU-Subscription-Record
008200                             by  Chu-Clean-Detail.
008300*
008400  fd  Chu-Csum-File.
008500  01  Chu-Csum-Record.
008600      copy "wscsum.cob" replacing CHU-Churn-Summary-Record
008700                               by  Chu-Csum-Detail.
008800*
008900  fd  Chu-Cancl-File.
009000  01  Chu-Cancl-Record.
009100      03  Cn-Cust-Id              pic x(71).
009200      03  Cn-Cancel-Month         pic 9(6)   comp.
009300      03  filler                  pic x(3).
009400*
009500  fd  Chu-Print-File.
009600*
009700  01  Chu-Print-Record            pic x(80).
009800*
009900  report section.
010000*
010100  rd  Churn-Summary-Report
010200          code                 Chu-Print-File
010300          page limit           60 lines
010400          heading              1
010500          first detail         3
010600          last detail          56.
010700*
010800  01  type page heading.
010900      03  line 1.
011000          05  column  1         pic x(30) value
011100                   "BRIDGEWATER DATA SERVICES".
011200          05  column 50         pic x(30) value
011300                   "MONTHLY CHURN SUMMARY".
011400      03  line 3.
011500          05  column  1         pic x(10) value "MONTH".
011600          05  column 14         pic x(10) value "STARTS".
011700          05  column 26         pic x(10) value "CANCELS".
011800          05  column 38         pic x(10) value "ACTIVES".
011900          05  column 50         pic x(12) value "CHURN-RATE".
012000*
012100  01  Cs-Detail-Line             type detail.
012200      03  line plus 1.
012300          05  column  1         pic x(7)  source WS-Rpt-Month.
012400          05  column 14         pic zzzz9 source Cs-Starts
012500                                              of Chu-Csum-Detail.
012600          05  column 26         pic zzzz9 source Cs-Cancels
012700                                              of Chu-Csum-Detail.
012800          05  column 38         pic zzzz9 source Cs-Actives
012900                                              of Chu-Csum-Detail.
013000          05  column 50         pic 9.9999 source Cs-Churn-Rate
013100                                              of Chu-Csum-Detail.
013200*
013300  01  Cs-Total-Line              type footing.
013400      03  line plus 2.
013500          05  column  1         pic x(13) value "TOTALS/AVG".
013600          05  column 14         pic zzzz9 source WS-Total-Starts.
013700          05  column 26         pic zzzz9 source WS-Total-Cancels.
013710          05  column 38         pic zzzzzz9 source
013711              WS-Total-Actives.
013800          05  column 50         pic 9.9999 source
013900              WS-Avg-Churn-Rate.
014000*
014100  working-storage         section.
014200* -----------------------------
014300  77  prog-name                   pic x(15) value "CHU050 (1.05)".
014400*
014500  01  WS-Data.
014510      03  WS-File-Statuses.
014520          05  Chu-Clean-Status    pic xx  value zero.
014530          05  Chu-Csum-Status     pic xx  value zero.
014540          05  Chu-Cancl-Status    pic xx  value zero.
014550          05  Chu-Print-Status    pic xx  value zero.
014560      03  WS-File-Statuses-Alt redefines WS-File-Statuses
014570                                  pic x(8).
015000      03  WS-Clean-Eof-Sw         pic x   value "N".
015100          88  WS-Clean-Eof                value "Y".
015200      03  filler                  pic x(4).
015300*
015400  01  WS-Counts.
015500      03  WS-Subs-Count           pic 9(5)   comp value zero.
015600      03  WS-Months-Out           pic 9(3)   comp value zero.
015700      03  WS-Total-Starts         pic 9(6)   comp value zero.
015710      03  WS-Total-Cancels        pic 9(6)   comp value zero.
015720      03  WS-Total-Actives        pic 9(7)   comp value zero.
015900      03  filler                  pic x(4).
016000*
016100* One entry per filtered subscriber, with its start/cancel months
016200* already resolved - avoids ten CALLs to CHUDT04 for every month
016300* in
016400* the range.
016500*
016600  01  WS-Subs-Table.
016700      03  Ms-Row-Entry            occurs 5000.
016800          05  Ms-Cust-Id          pic x(71).
016900          05  Ms-Start-Date       pic 9(8)   comp.
017000          05  Ms-Cancel-Date      pic 9(8)   comp.
017100          05  Ms-Start-Month      pic 9(6)   comp.
017200          05  Ms-Cancel-Month     pic 9(6)   comp.
017210          05  filler              pic x(1).
017300*
017400  01  WS-Work-Fields.
017500      03  WS-I                    pic 9(5)   comp value zero.
017600      03  WS-This-Month           pic 9(6)   comp value zero.
017700      03  WS-Min-Month            pic 9(6)   comp value 999912.
017800      03  WS-Max-Month            pic 9(6)   comp value zero.
017900      03  WS-First-Day            pic 9(8)   comp value zero.
018000      03  WS-Rpt-Month            pic x(7)   value spaces.
018010      03  WS-Rpt-Month-Parts redefines WS-Rpt-Month.
018020          05  WS-Rpt-Yr-Txt       pic x(4).
018030          05  WS-Rpt-Dash-Txt     pic x(1).
018040          05  WS-Rpt-Mo-Txt       pic x(2).
018100      03  WS-Rpt-Year             pic 9(4)   comp value zero.
018200      03  WS-Rpt-Mon              pic 9(2)   comp value zero.
018300      03  WS-Avg-Churn-Rate       pic 9v9999 comp-3 value zero.
018400      03  filler                  pic x(4).
018500*
018600  01  WS-Dt-Linkage.
018700      03  WS-Dtf-Function         pic 9         value zero.
018710      03  WS-Dtf-Dates.
018720          05  WS-Dtf-Date-1       pic 9(8)      comp value zero.
018730          05  WS-Dtf-Date-2       pic 9(8)      comp value zero.
018740      03  WS-Dtf-Dates-Alt redefines WS-Dtf-Dates pic x(8).
019000      03  WS-Dtf-N-Months         pic s9(3)     comp value zero.
019100      03  WS-Dtf-Result           pic s9(9)     comp value zero.
019110      03  filler                  pic x(1).
019200*
019300  procedure division.
019400* *******************
019500*
019600  aa000-Main                  section.
019700* **********************************
019800      open     input  Chu-Clean-File.
019900      open     output Chu-Csum-File Chu-Cancl-File.
020000      open     extend Chu-Print-File.
020100      perform  ba010-Load-Subs thru ba010-Exit until WS-Clean-Eof.
020200      perform  ba020-Resolve-Months thru ba020-Exit
020300               varying WS-I from 1 by 1
020400               until   WS-I > WS-Subs-Count.
020500      initiate Churn-Summary-Report.
020600      move     WS-Min-Month to WS-This-Month.
020700      perform  bb010-Process-One-Month thru bb010-Exit
020800               until   WS-This-Month > WS-Max-Month.
020900      if       WS-Total-Actives > zero
021000               compute  WS-Avg-Churn-Rate rounded =
021100                        WS-Total-Cancels / WS-Total-Actives
021200      end-if.
021300      generate Cs-Total-Line.
021400      terminate Churn-Summary-Report.
021500      close    Chu-Clean-File Chu-Csum-File Chu-Cancl-File
021600               Chu-Print-File.
021700      display  prog-name " months reported   = " WS-Months-Out.
021800      display  prog-name " total starts      = " WS-Total-Starts.
021810      display  prog-name " total cancels     = " WS-Total-Cancels.
021820      display  prog-name " total actives     = " WS-Total-Actives.
022000      goback.
022100*
022200  aa000-Exit.  exit section.
022300*
022400  ba010-Load-Subs.
022500* ***************
022600      read     Chu-Clean-File
022700               at end  set  WS-Clean-Eof to true
022800      not at end
022900               add   1 to WS-Subs-Count
023000               move  Cust-Id    of Chu-Clean-Detail to
023100                        Ms-Cust-Id   (WS-Subs-Count)
023200               move  Sub-Start-Date of Chu-Clean-Detail to
023300                        Ms-Start-Date(WS-Subs-Count)
023400               move  Sub-Cancel-Date of Chu-Clean-Detail to
023500                        Ms-Cancel-Date(WS-Subs-Count).
023600  ba010-Exit.  exit.
023700*
023800  ba020-Resolve-Months.
023900* ********************
024000      move     1 to WS-Dtf-Function.
024100      move     Ms-Start-Date(WS-I) to WS-Dtf-Date-1.
024200      call     "CHUDT04" using WS-Dtf-Function WS-Dtf-Date-1
024300                               WS-Dtf-Date-2 WS-Dtf-N-Months
024400                               WS-Dtf-Result.
024500      move     WS-Dtf-Result to Ms-Start-Month(WS-I).
024600      if       Ms-Start-Month(WS-I) < WS-Min-Month
024700               move  Ms-Start-Month(WS-I) to WS-Min-Month.
024800      if       Ms-Start-Month(WS-I) > WS-Max-Month
024900               move  Ms-Start-Month(WS-I) to WS-Max-Month.
025000      if       Ms-Cancel-Date(WS-I) not = zero
025100               move  1 to WS-Dtf-Function
025200               move  Ms-Cancel-Date(WS-I) to WS-Dtf-Date-1
025300               call  "CHUDT04" using WS-Dtf-Function WS-Dtf-Date-1
025400                                     WS-Dtf-Date-2 WS-Dtf-N-Months
025500                                     WS-Dtf-Result
025600               move  WS-Dtf-Result to Ms-Cancel-Month(WS-I)
025700               if    Ms-Cancel-Month(WS-I) > WS-Max-Month
025800                     move Ms-Cancel-Month(WS-I) to WS-Max-Month
025900               end-if
026000      else
026100               move  zero to Ms-Cancel-Month(WS-I).
026200  ba020-Exit.  exit.
026300*
026400  bb010-Process-One-Month.
026500* ***********************
026600      move     zero to Cs-Starts  of Chu-Csum-Detail.
026700      move     zero to Cs-Cancels of Chu-Csum-Detail.
026800      move     zero to Cs-Actives of Chu-Csum-Detail.
026900      compute  WS-First-Day = (WS-This-Month * 100) + 1.
027000      perform  bb012-Count-One-Row thru bb012-Exit
027100               varying WS-I from 1 by 1
027200               until   WS-I > WS-Subs-Count.
027300      move     WS-This-Month to Cs-Month of Chu-Csum-Detail.
027400      if       Cs-Actives of Chu-Csum-Detail = zero
027500               move  zero to Cs-Churn-Rate of Chu-Csum-Detail
027600      else
027700               compute Cs-Churn-Rate of Chu-Csum-Detail rounded =
027800                       Cs-Cancels of Chu-Csum-Detail /
027900                       Cs-Actives of Chu-Csum-Detail
028000      end-if.
028100      write    Chu-Csum-Record from Chu-Csum-Detail.
028200      compute  WS-Rpt-Year = WS-This-Month / 100.
028300      compute  WS-Rpt-Mon  = WS-This-Month - (WS-Rpt-Year * 100).
028400      move     WS-Rpt-Year        to WS-Rpt-Yr-Txt.
028500      move     "-"                to WS-Rpt-Dash-Txt.
028600      move     WS-Rpt-Mon         to WS-Rpt-Mo-Txt.
028700      generate Cs-Detail-Line.
028800      add      Cs-Starts  of Chu-Csum-Detail to WS-Total-Starts.
028810      add      Cs-Cancels of Chu-Csum-Detail to WS-Total-Cancels.
028820      add      Cs-Actives of Chu-Csum-Detail to WS-Total-Actives.
029000      add      1 to WS-Months-Out.
029100      compute  WS-Dtf-Date-1    = WS-This-Month * 100.
029200      move     1                to WS-Dtf-N-Months.
029300      move     2                to WS-Dtf-Function.
029400      call     "CHUDT04" using WS-Dtf-Function WS-Dtf-Date-1
029500                               WS-Dtf-Date-2 WS-Dtf-N-Months
029600                               WS-Dtf-Result.
029700      move     WS-Dtf-Result to WS-This-Month.
029800  bb010-Exit.  exit.
029900*
030000  bb012-Count-One-Row.
030100* *******************
030200      if       Ms-Start-Month(WS-I) = WS-This-Month
030300               add   1 to Cs-Starts of Chu-Csum-Detail.
030400      if       Ms-Cancel-Month(WS-I) = WS-This-Month
030500               add   1 to Cs-Cancels of Chu-Csum-Detail
030600               move  Ms-Cust-Id(WS-I) to Cn-Cust-Id
030700               move  WS-This-Month    to Cn-Cancel-Month
030800               write Chu-Cancl-Record.
030900      if       Ms-Start-Date(WS-I) <= WS-First-Day and
031000               (Ms-Cancel-Date(WS-I) = zero or
031100                Ms-Cancel-Date(WS-I) >= WS-First-Day)
031200               add   1 to Cs-Actives of Chu-Csum-Detail.
031300  bb012-Exit.  exit.
031400*
