000100* ****************************************************************
000200* *
000300* Lesson-Plan Matching & Monthly Payment Expansion         *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu030.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       03/05/85.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1985-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Third step of the analysis run.  Matches
002400* each consolidated subscriber's amount paid
002500* to a row in the lesson-plan catalog, works
002600* out the monthly price, and explodes the
002700* contract into one row per calendar month it
002800* covers.  A subscriber flagged by chu020 as
002900* a plan-switch case is expanded contract by
003000* contract off CHUSWTCH instead of the single
003100* consolidated row, so a mid-term price change
003200* shows up properly month by month.
003300* **
003400* Called Modules.     CHUDT04 (month-of-date, days-between,
003410* add-months).
003500* **
003600* Files used :
003700* CHUCONSL.  Consolidated subscribers  - in.
003800* CHUSWTCH.  Plan-switch history       - in.
003900* CHUMPRAW.  Monthly payments, pre-U3  - out.
004000* **
004100* Error messages used.
004200* CH301.
004300* **
004400* Changes:
004500* 03/05/85 drf - Created for the book-club renewal run.
004600* 17/09/87 drf - Group_6_Months_Twice_week added to the catalog,
004700* was missing and those members matched nothing.
004800* 30/03/88 drf - Overlap rule added - keep the later-starting
004900* contract when two land on the same customer/month.
005000* 11/02/99 pjw - Confirmed catalog match order is significant, see
005100* wsplan.cob log.
005200* 22/01/02 kmh - Re-purposed for the online lesson subscription
005300* book; catalog rebuilt to this year's plan list.
005310* 02/07/04 pjw - dd010's month-expansion loop was stepping
005320* WS-This-Month (a packed YYYYMM) by PERFORM ... BY 1
005330* on the raw value - fine within a year but rolled
005340* December into month 13 instead of January of the
005350* next year on any contract crossing a year end.
005360* Loop now moves WS-Start-Month in once and calls
005370* CHUDT04 add-months (function 2) at the end of
005380* dd010 to step the month, same as chu050/chu060.
005400* **
005500*
005600  environment             division.
005700* ================================
005800*
005900  copy  "envdiv.cob".
006000  input-output            section.
006100  file-control.
006200      select   Chu-Consl-File   assign      "CHUCONSL"
006300               organization     line sequential
006400               status           Chu-Consl-Status.
006500      select   Chu-Switch-File  assign      "CHUSWTCH"
006600               organization     line sequential
006700               status           Chu-Switch-Status.
006800      select   Chu-Mpraw-File   assign      "CHUMPRAW"
006900               organization     line sequential
007000               status           Chu-Mpraw-Status.
007100*
007200  data                    division.
007300* ================================
007400*
007500  file section.
007600*
007700  fd  Chu-Consl-File.
007800  01  Chu-Consl-Record.
007900      copy "wssub.cob" replacing CHU-Subscription-Record
008000                             by  Chu-Consl-Detail.
008100*
008200  fd  Chu-Switch-File.
008300  01  Chu-Switch-Record.
008400      03  Sf-Cust-Id              pic x(71).
008500      03  Sf-Start-Date           pic 9(8)   comp.
008600      03  Sf-End-Date             pic 9(8)   comp.
008700      03  Sf-Amount               pic s9(5)v99 comp-3.
008800      03  filler                  pic x(6).
008900*
009000  fd  Chu-Mpraw-File.
009100  01  Chu-Mpraw-Record.
009200      copy "wsmpay.cob" replacing CHU-Monthly-Payment-Record
009300                               by  Chu-Mpraw-Detail.
009400*
009500  working-storage         section.
009600* -----------------------------
009700  77  prog-name                   pic x(15) value "CHU030 (1.05)".
009800*
009900  01  WS-Data.
009910      03  WS-File-Statuses.
009920          05  Chu-Consl-Status    pic xx  value zero.
009930          05  Chu-Switch-Status   pic xx  value zero.
009940          05  Chu-Mpraw-Status    pic xx  value zero.
009950      03  WS-File-Statuses-Alt redefines WS-File-Statuses
009951                                  pic x(6).
010300      03  WS-Eof-Switches.
010310          05  WS-Consl-Eof-Sw     pic x   value "N".
010400              88  WS-Consl-Eof            value "Y".
010410          05  WS-Switch-Eof-Sw    pic x   value "N".
010600              88  WS-Switch-Eof           value "Y".
010610      03  WS-Eof-Switches-Alt redefines WS-Eof-Switches pic xx.
010700      03  WS-Work-Switches.
010710          05  WS-Matched-Sw       pic x   value "N".
010800              88  WS-Matched              value "Y".
010810          05  WS-Switch-Found-Sw  pic x   value "N".
011000              88  WS-Switch-Found         value "Y".
011010      03  WS-Work-Switches-Alt redefines WS-Work-Switches pic xx.
011100      03  filler                  pic x(4).
011200*
011300  01  WS-Counts.
011400      03  WS-Contracts-In         pic 9(5)   comp value zero.
011500      03  WS-Rows-Out             pic 9(6)   comp value zero.
011600      03  WS-Missing-Amount       pic 9(5)   comp value zero.
011700      03  WS-Expand-Count         pic 9(5)   comp value zero.
011800      03  filler                  pic x(4).
011900*
012000  01  Error-Messages.
012100      03  CH301   pic x(53)
012200               value "CH301 Amount matches no catalog plan".
012300*
012400  copy "wsplan.cob".
012500*
012600  copy "wsdgrp.cob".
012700*
012800* Expanded rows held here so the overlap rule (same customer, same
012900* month, keep the later contract-start) can be applied before the
013000* file is written - see the 30/03/88 change note above.
013100*
013200  01  WS-Expand-Table.
013300      03  Ex-Row-Count            pic 9(5)   comp value zero.
013400      03  Ex-Row-Entry            occurs 20000.
013500          05  Ex-Cust-Id          pic x(71).
013600          05  Ex-Month            pic 9(6)   comp.
013700          05  Ex-Plan-Label       pic x(30).
013800          05  Ex-Lesson-Type      pic x(7).
013900          05  Ex-Duration-Mon     pic 9(2)   comp.
014000          05  Ex-Times-Week       pic 9(1)   comp.
014100          05  Ex-Monthly-Price    pic s9(5)v99 comp-3.
014200          05  Ex-Contract-Start   pic 9(8)   comp.
014300          05  Ex-Suppress-Sw      pic x.
014310          05  filler              pic x(1).
014400*
014500  01  WS-Contract-Fields.
014600      03  WS-Ct-Cust-Id           pic x(71)  value spaces.
014700      03  WS-Ct-Start-Date        pic 9(8)   comp value zero.
014800      03  WS-Ct-End-Date          pic 9(8)   comp value zero.
014900      03  WS-Ct-Amount            pic s9(5)v99 comp-3 value zero.
015000      03  filler                  pic x(4).
015100*
015200  01  WS-Work-Fields.
015300      03  WS-P                    pic 9(2)   comp value zero.
015400      03  WS-C                    pic 9(1)   comp value zero.
015500      03  WS-I                    pic 9(5)   comp value zero.
015600      03  WS-J                    pic 9(5)   comp value zero.
015700      03  WS-M                    pic 9(5)   comp value zero.
015800      03  WS-Matched-Plan-Idx     pic 9(2)   comp value zero.
015900      03  WS-Start-Month          pic 9(6)   comp value zero.
016000      03  WS-End-Month            pic 9(6)   comp value zero.
016100      03  WS-This-Month           pic 9(6)   comp value zero.
016200      03  WS-Ct-Monthly-Price     pic s9(5)v99 comp-3 value zero.
016300      03  filler                  pic x(4).
016400*
016500  01  WS-Param-Rec.
016600      copy "wschuprm.cob".
016700*
016800  01  WS-Dt-Linkage.
016900      03  WS-Dtf-Function         pic 9         value zero.
017000      03  WS-Dtf-Date-1           pic 9(8)      comp value zero.
017100      03  WS-Dtf-Date-2           pic 9(8)      comp value zero.
017200      03  WS-Dtf-N-Months         pic s9(3)     comp value zero.
017300      03  WS-Dtf-Result           pic s9(9)     comp value zero.
017400*
017500  procedure division.
017600* *******************
017700*
017800  aa000-Main                  section.
017900* **********************************
018000      perform  aa005-Load-Plans thru aa005-Exit.
018100      open     input  Chu-Consl-File Chu-Switch-File.
018200      open     output Chu-Mpraw-File.
018300      perform  ba010-Load-Switch thru ba010-Exit until
018400          WS-Switch-Eof.
018500      perform  bb000-Process-Subscription thru bb000-Exit
018600               until    WS-Consl-Eof.
018700      perform  ee020-Resolve-Overlap thru ee020-Exit.
018800      perform  ee030-Write-Output thru ee030-Exit
018900               varying WS-I from 1 by 1
019000               until   WS-I > Ex-Row-Count.
019100      close    Chu-Consl-File Chu-Switch-File Chu-Mpraw-File.
019200      display  prog-name " contracts read    = " WS-Contracts-In.
019300      display  prog-name " missing amount    = "
019400          WS-Missing-Amount.
019500      display  prog-name " monthly rows out  = " WS-Rows-Out.
019600      goback.
019700*
019800  aa000-Exit.  exit section.
019900*
020000  aa005-Load-Plans.
020100* ****************
020200* Hand-loaded from the catalog table in the record layouts - the
020300* order matters, see wsplan.cob log, so this is typed out rather
020400* than built from a sequential table file that somebody could
020500* re-sort by accident.
020600      move  "Private-Month"              to Plan-Label(1).
020700      move  "Private"                    to Plan-Lesson-Type(1).
020800      move  1                            to Plan-Duration-Mon(1).
020900      move  1                            to Plan-Times-Week(1).
021000      move  5                            to Plan-Cost-Count(1).
021100      move  129.00 to Plan-Cost-Options(1 1).
021200      move  150.00 to Plan-Cost-Options(1 2).
021300      move  160.00 to Plan-Cost-Options(1 3).
021400      move  180.00 to Plan-Cost-Options(1 4).
021500      move  220.00 to Plan-Cost-Options(1 5).
021600*
021700      move  "Private-Month_Twice_week"   to Plan-Label(2).
021800      move  "Private"                    to Plan-Lesson-Type(2).
021900      move  1                            to Plan-Duration-Mon(2).
022000      move  2                            to Plan-Times-Week(2).
022100      move  1                            to Plan-Cost-Count(2).
022200      move  110.00 to Plan-Cost-Options(2 1).
022300*
022400      move  "Private_3_Months"           to Plan-Label(3).
022500      move  "Private"                    to Plan-Lesson-Type(3).
022600      move  3                            to Plan-Duration-Mon(3).
022700      move  1                            to Plan-Times-Week(3).
022800      move  2                            to Plan-Cost-Count(3).
022900      move  504.00 to Plan-Cost-Options(3 1).
023000      move  540.00 to Plan-Cost-Options(3 2).
023100*
023200      move  "Private_6_Months"           to Plan-Label(4).
023300      move  "Private"                    to Plan-Lesson-Type(4).
023400      move  6                            to Plan-Duration-Mon(4).
023500      move  1                            to Plan-Times-Week(4).
023600      move  3                            to Plan-Cost-Count(4).
023700      move  1080.00 to Plan-Cost-Options(4 1).
023800      move  840.00  to Plan-Cost-Options(4 2).
023900      move  960.00  to Plan-Cost-Options(4 3).
024000*
024100      move  "Private_6_Months_Twice_week" to Plan-Label(5).
024200      move  "Private"                    to Plan-Lesson-Type(5).
024300      move  6                            to Plan-Duration-Mon(5).
024400      move  2                            to Plan-Times-Week(5).
024500      move  1                            to Plan-Cost-Count(5).
024600      move  2180.00 to Plan-Cost-Options(5 1).
024700*
024800      move  "Private-Year"               to Plan-Label(6).
024900      move  "Private"                    to Plan-Lesson-Type(6).
025000      move  12                           to Plan-Duration-Mon(6).
025100      move  1                            to Plan-Times-Week(6).
025200      move  1                            to Plan-Cost-Count(6).
025300      move  1920.00 to Plan-Cost-Options(6 1).
025400*
025500      move  "Group-Month"                to Plan-Label(7).
025600      move  "Group"                      to Plan-Lesson-Type(7).
025700      move  1                            to Plan-Duration-Mon(7).
025800      move  1                            to Plan-Times-Week(7).
025900      move  7                            to Plan-Cost-Count(7).
026000      move  60.00  to Plan-Cost-Options(7 1).
026100      move  80.00  to Plan-Cost-Options(7 2).
026200      move  160.00 to Plan-Cost-Options(7 3).
026300      move  240.00 to Plan-Cost-Options(7 4).
026400      move  129.00 to Plan-Cost-Options(7 5).
026500      move  120.00 to Plan-Cost-Options(7 6).
026600      move  149.00 to Plan-Cost-Options(7 7).
026700*
026800      move  "Group-Month_Twice_week"     to Plan-Label(8).
026900      move  "Group"                      to Plan-Lesson-Type(8).
027000      move  1                            to Plan-Duration-Mon(8).
027100      move  2                            to Plan-Times-Week(8).
027200      move  1                            to Plan-Cost-Count(8).
027300      move  99.00 to Plan-Cost-Options(8 1).
027400*
027500      move  "Group_6_Months"             to Plan-Label(9).
027600      move  "Group"                      to Plan-Lesson-Type(9).
027700      move  6                            to Plan-Duration-Mon(9).
027800      move  1                            to Plan-Times-Week(9).
027900      move  2                            to Plan-Cost-Count(9).
028000      move  420.00 to Plan-Cost-Options(9 1).
028100      move  225.00 to Plan-Cost-Options(9 2).
028200*
028300      move  "Group_6_Months_Twice_week"  to Plan-Label(10).
028400      move  "Group"                      to Plan-Lesson-Type(10).
028500      move  6                            to Plan-Duration-Mon(10).
028600      move  2                            to Plan-Times-Week(10).
028700      move  1                            to Plan-Cost-Count(10).
028800      move  534.00 to Plan-Cost-Options(10 1).
028900  aa005-Exit.  exit.
029000*
029100  ba010-Load-Switch.
029200* *****************
029300      read     Chu-Switch-File
029400               at end  set  WS-Switch-Eof to true
029500      not at end
029600               add   1 to Sw-Rec-Count
029700               move  Sf-Cust-Id    to Sw-Rec-Cust-Id
029800                   (Sw-Rec-Count)
029900               move  Sf-Start-Date to
030000                   Sw-Rec-Start-Date(Sw-Rec-Count)
030100               move  Sf-End-Date   to Sw-Rec-End-Date
030200                   (Sw-Rec-Count)
030300               move  Sf-Amount     to Sw-Rec-Amount
030400                   (Sw-Rec-Count).
030500  ba010-Exit.  exit.
030600*
030700  bb000-Process-Subscription.
030800* **************************
030900      read     Chu-Consl-File
031000               at end  set  WS-Consl-Eof to true
031100      not at end
031200               move  "N" to WS-Switch-Found-Sw
031300               perform  bb002-Check-Switch thru bb002-Exit
031400                        varying WS-M from 1 by 1
031500                        until   WS-M > Sw-Rec-Count
031600               if       WS-Switch-Found
031700                        perform bb004-Expand-Switch-Rows thru
031800                     bb004-Exit
031900                                 varying WS-M from 1 by 1
032000                                 until   WS-M > Sw-Rec-Count
032100               else
032200                        add   1 to WS-Contracts-In
032300                        move  Cust-Id of Chu-Consl-Detail to
032400                     WS-Ct-Cust-Id
032500                        move  Sub-Start-Date of Chu-Consl-Detail
032600                                 to WS-Ct-Start-Date
032700                        if    Sub-End-Date of Chu-Consl-Detail not
032800                     = zero
032900                              move Sub-End-Date of
033000                     Chu-Consl-Detail
033100                                 to WS-Ct-End-Date
033200                        else
033300                              move Prm-Cutoff-Date to
033400                     WS-Ct-End-Date
033500                        end-if
033600                        move  Sub-Amount of Chu-Consl-Detail to
033700                     WS-Ct-Amount
033800                        perform  cc000-Build-Contract thru
033900                     cc000-Exit
034000               end-if.
034100  bb000-Exit.  exit.
034200*
034300  bb002-Check-Switch.
034400* ******************
034500      if       Sw-Rec-Cust-Id(WS-M) = Cust-Id of Chu-Consl-Detail
034600               set   WS-Switch-Found to true.
034700  bb002-Exit.  exit.
034800*
034900  bb004-Expand-Switch-Rows.
035000* ************************
035100      if       Sw-Rec-Cust-Id(WS-M) = Cust-Id of Chu-Consl-Detail
035200               add   1 to WS-Contracts-In
035300               move  Sw-Rec-Cust-Id(WS-M)    to WS-Ct-Cust-Id
035400               move  Sw-Rec-Start-Date(WS-M) to WS-Ct-Start-Date
035500               if    Sw-Rec-End-Date(WS-M) not = zero
035600                     move Sw-Rec-End-Date(WS-M) to WS-Ct-End-Date
035700               else
035800                     move Prm-Cutoff-Date to WS-Ct-End-Date
035900               end-if
036000               move  Sw-Rec-Amount(WS-M)     to WS-Ct-Amount
036100               perform  cc000-Build-Contract thru cc000-Exit.
036200  bb004-Exit.  exit.
036300*
036400  cc000-Build-Contract.
036500* ********************
036600      perform  cc010-Match-Plan  thru cc010-Exit.
036700      if       WS-Matched
036800               perform  cc020-Compute-Monthly-Price thru
036900                   cc020-Exit
037000               perform  cc030-Derive-Contract-Months thru
037100                   cc030-Exit
037150               move  WS-Start-Month to WS-This-Month
037200               perform  dd010-Expand-Months thru dd010-Exit
037500                        until   WS-This-Month > WS-End-Month
037600      else
037700               display  CH301 " " WS-Ct-Cust-Id
037800               add      1 to WS-Missing-Amount.
037900  cc000-Exit.  exit.
038000*
038100  cc010-Match-Plan.
038200* ****************
038300      move     "N" to WS-Matched-Sw.
038400      move     zero to WS-Matched-Plan-Idx.
038500      perform  cc012-Scan-Plans thru cc012-Exit
038600               varying WS-P from 1 by 1
038700               until   WS-P > 10 or WS-Matched.
038800  cc010-Exit.  exit.
038900*
039000  cc012-Scan-Plans.
039100* ****************
039200      perform  cc014-Scan-Costs thru cc014-Exit
039300               varying WS-C from 1 by 1
039400               until   WS-C > Plan-Cost-Count(WS-P) or WS-Matched.
039500  cc012-Exit.  exit.
039600*
039700  cc014-Scan-Costs.
039800* ****************
039900      if       Plan-Cost-Options(WS-P WS-C) = WS-Ct-Amount
040000               move  WS-P to WS-Matched-Plan-Idx
040100               set   WS-Matched to true.
040200  cc014-Exit.  exit.
040300*
040400  cc020-Compute-Monthly-Price.
040500* ***************************
040600* Two decimals, rounded half-up - COMPUTE ROUNDED does the half-up
040700* rounding this shop has always relied on for money.
040800      compute  WS-Ct-Monthly-Price rounded =
040900               WS-Ct-Amount /
041000                   Plan-Duration-Mon(WS-Matched-Plan-Idx).
041100  cc020-Exit.  exit.
041200*
041300  cc030-Derive-Contract-Months.
041400* ****************************
041500      move     1                 to WS-Dtf-Function.
041600      move     WS-Ct-Start-Date  to WS-Dtf-Date-1.
041700      call     "CHUDT04" using WS-Dtf-Function
041800                               WS-Dtf-Date-1
041900                               WS-Dtf-Date-2
042000                               WS-Dtf-N-Months
042100                               WS-Dtf-Result.
042200      move     WS-Dtf-Result     to WS-Start-Month.
042300      move     1                 to WS-Dtf-Function.
042400      move     WS-Ct-End-Date    to WS-Dtf-Date-1.
042500      call     "CHUDT04" using WS-Dtf-Function
042600                               WS-Dtf-Date-1
042700                               WS-Dtf-Date-2
042800                               WS-Dtf-N-Months
042900                               WS-Dtf-Result.
043000      move     WS-Dtf-Result     to WS-End-Month.
043100  cc030-Exit.  exit.
043200*
043300  dd010-Expand-Months.
043400* *******************
043500      add      1 to Ex-Row-Count.
043600      move     WS-Ct-Cust-Id                    to
043700          Ex-Cust-Id(Ex-Row-Count).
043800      move     WS-This-Month                    to
043900          Ex-Month(Ex-Row-Count).
044000      move     Plan-Label(WS-Matched-Plan-Idx)  to
044100                        Ex-Plan-Label(Ex-Row-Count).
044200      move     Plan-Lesson-Type(WS-Matched-Plan-Idx) to
044300                        Ex-Lesson-Type(Ex-Row-Count).
044400      move     Plan-Duration-Mon(WS-Matched-Plan-Idx) to
044500                        Ex-Duration-Mon(Ex-Row-Count).
044600      move     Plan-Times-Week(WS-Matched-Plan-Idx) to
044700                        Ex-Times-Week(Ex-Row-Count).
044800      move     WS-Ct-Monthly-Price              to
044900                        Ex-Monthly-Price(Ex-Row-Count).
045000      move     WS-Ct-Start-Date                 to
045100                        Ex-Contract-Start(Ex-Row-Count).
045200      move     "N"                              to
045300                        Ex-Suppress-Sw(Ex-Row-Count).
045310* WS-This-Month is a packed YYYYMM, not a plain integer - stepping
045320* it by raw +1 rolled Dec into month 13 instead of Jan of the next
045330* year on any contract crossing a year end.  CHUDT04 function 2
045340* (add-months) does the rollover properly, same call chu050 makes
045350* to step its churn-summary month and chu060 makes to roll a
045360* cancel month into the RRL loss month.
045370      compute   WS-Dtf-Date-1 = WS-This-Month * 100.
045380      move      1             to WS-Dtf-N-Months.
045390      move      2             to WS-Dtf-Function.
045400      call      "CHUDT04" using WS-Dtf-Function WS-Dtf-Date-1
045410                                WS-Dtf-Date-2 WS-Dtf-N-Months
045420                                WS-Dtf-Result.
045430      move      WS-Dtf-Result to WS-This-Month.
045440  dd010-Exit.  exit.
045500*
045600  ee020-Resolve-Overlap.
045700* *********************
045800* Same customer, same month, two contracts - keep the one that
045900* started later, the earlier one was superseded.
046000      perform  ee022-Outer-Row thru ee022-Exit
046100               varying WS-I from 1 by 1
046200               until   WS-I > Ex-Row-Count.
046300  ee020-Exit.  exit.
046400*
046500  ee022-Outer-Row.
046600* ***************
046700      compute  WS-J = WS-I + 1.
046800      perform  ee024-Inner-Row thru ee024-Exit
046900               varying WS-J from WS-J by 1
047000               until   WS-J > Ex-Row-Count.
047100  ee022-Exit.  exit.
047200*
047300  ee024-Inner-Row.
047400* ***************
047500      if       Ex-Cust-Id(WS-I) = Ex-Cust-Id(WS-J) and
047600               Ex-Month(WS-I)   = Ex-Month(WS-J)
047700               if     Ex-Contract-Start(WS-I) >=
047800                   Ex-Contract-Start(WS-J)
047900                      move "Y" to Ex-Suppress-Sw(WS-J)
048000               else
048100                      move "Y" to Ex-Suppress-Sw(WS-I)
048200               end-if.
048300  ee024-Exit.  exit.
048400*
048500  ee030-Write-Output.
048600* ******************
048700      if       Ex-Suppress-Sw(WS-I) = "N"
048800               move  Ex-Cust-Id(WS-I)       to Mp-Cust-Id  of
048900                   Chu-Mpraw-Detail
049000               move  Ex-Month(WS-I)         to Mp-Month    of
049100                   Chu-Mpraw-Detail
049200               move  Ex-Plan-Label(WS-I)    to Mp-Plan-Label
049300                                                     of
049400                     Chu-Mpraw-Detail
049500               move  Ex-Lesson-Type(WS-I)   to Mp-Lesson-Type
049600                                                     of
049700                     Chu-Mpraw-Detail
049800               move  Ex-Duration-Mon(WS-I)  to Mp-Duration-Mon
049900                                                     of
050000                     Chu-Mpraw-Detail
050100               move  Ex-Times-Week(WS-I)    to Mp-Times-Week
050200                                                     of
050300                     Chu-Mpraw-Detail
050400               move  Ex-Monthly-Price(WS-I) to Mp-Monthly-Price
050500                                                     of
050600                     Chu-Mpraw-Detail
050700               move  Ex-Contract-Start(WS-I) to Mp-Contract-Start
050800                                                     of
050900                     Chu-Mpraw-Detail
051000               write Chu-Mpraw-Record
051100               add   1 to WS-Rows-Out.
051200  ee030-Exit.  exit.
051300*
