000100* *******************************************
000200* *
000300* Record Definition For Chu Param File    *
000400* Held in Working-Storage this run,    *
000500* no separate param file exists yet    *
000600* *******************************************
000700*
000800* 11/02/85 drf - Created.
000900* 22/06/88 drf - Prm-Billing-Timing added, was hard-coded in
001000* chu070
001100* until the RRL rule needed a proper flag.
001200* 14/03/02 kmh - Amount range default chgd from 0/99999 to the
001300* 100/1000 band finance asked us to run with.
001400*
001500  01  CHU-Param-Record.
001600      03  Prm-Cutoff-Date        pic 9(8)   comp value 20250731.
001700      03  Prm-Amt-Range-Min      pic s9(5)v99 comp-3 value 100.00.
001800      03  Prm-Amt-Range-Max      pic s9(5)v99 comp-3 value
001900          1000.00.
002000      03  Prm-Dur-Min            pic 9(2)   comp value zero.
002100      03  Prm-Dur-Max            pic 9(2)   comp value zero.
002200      03  Prm-Freq-Wanted        pic 9(1)   comp value zero.
002300      03  Prm-Type-Wanted        pic x(7)   value spaces.
002400      03  Prm-Payment-Floor      pic s9(5)v99 comp-3 value 60.00.
002500      03  Prm-Short-Period-Days  pic 9(3)   comp value 30.
002600      03  Prm-Billing-Timing     pic x(11)  value "in_advance".
002700      03  filler                 pic x(8).
002800*
