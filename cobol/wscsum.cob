000100* *******************************************
000200* *
000300* Record Definition For Churn Summary     *
000400* File                           *
000500* Uses Cs-Month as key, one row/month  *
000600* *******************************************
000700* File size 24 bytes.
000800*
000900* 19/08/85 drf - Created.
001000* 03/11/91 pjw - Cs-Churn-Rate widened 9v9999 - 4dp needed to
001100* match
001200* revenue report rounding rule, was only 2dp.
001300*
001400  01  CHU-Churn-Summary-Record.
001500      03  Cs-Month              pic 9(6)   comp.
001600* ccyymm
001700      03  Cs-Starts             pic 9(5)   comp.
001800      03  Cs-Cancels            pic 9(5)   comp.
001900      03  Cs-Actives            pic 9(5)   comp.
002000      03  Cs-Churn-Rate         pic 9(1)v9(4) comp-3.
002100      03  filler                pic x(6).
002200*
