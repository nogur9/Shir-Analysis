000100* *******************************************
000200* *
000300* Record Definition For Revenue / RRL     *
000400* File                           *
000500* Revenue rows then RRL rows, both     *
000600* ascending by month, Rv-Rec-Type      *
000700* tells the two apart on re-read       *
000800* *******************************************
000900* File size 20 bytes.
001000*
001100* 25/10/85 drf - Created.
001200* 20/01/01 kmh - Rec-Type flag added so chu060 can write both
001300* revenue
001400* and RRL rows out to the one CHU-REV-FILE.
001500*
001600  01  CHU-Revenue-Record.
001700      03  Rv-Rec-Type           pic x.
001800* "R" = revenue, "L" = RRL
001900      03  Rv-Month              pic 9(6)   comp.
002000* ccyymm - revenue
002100      03  Rv-Revenue            pic s9(7)v99 comp-3.
002200      03  Rv-Loss-Month redefines Rv-Month
002300                                pic 9(6)   comp.
002400* ccyymm - RRL loss
002500      03  Rv-Churned redefines Rv-Revenue
002600                                pic s9(7)v99 comp-3.
002700      03  filler                pic x(6).
002800*
