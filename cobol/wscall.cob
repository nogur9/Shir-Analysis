000100* Control block passed between chu000 and the CHU0nn modules it
000200* CALLs, so a module can hand back an abort code without chu000
000300* having to inspect its files directly.
000400*
000500* 11/02/85 drf - Created, copied down from the payroll wscall.cob
000600* shape - only WS-Term-Code is actually used here.
000700* 30/09/87 pjw - WS-CD-Args added for the -summary/-detail run
000800* switch passed to chu050/chu060.
000900*
001000  01  WS-Calling-Data.
001100      03  WS-Call-Pair.
001200          05  WS-Called   pic x(8).
001300          05  WS-Caller   pic x(8).
001400      03  WS-Call-Trace redefines WS-Call-Pair pic x(16).
001500* one-shot "who called who" text for the CH901 abort line
001600      03  WS-Term-Code    pic 99.
001700      03  WS-CD-Args      pic x(13).
001800      03  filler          pic x(4).
