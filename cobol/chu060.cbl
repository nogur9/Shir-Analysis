000100* ****************************************************************
000200* *
000300* Revenue Analysis & Churned-Revenue-Loss Report          *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu060.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       25/10/85.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1985-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Last analysis step.  Summarises the filtered
002400* monthly payment table into revenue by month
002500* (plus the lesson-type/duration/customer
002600* breakdowns finance keep asking for), then
002700* works out the churned revenue loss (RRL) -
002800* the last known price of each canceling
002900* customer, spread onto the month the loss
003000* actually hits the books depending on whether
003100* we bill in advance or in arrears.  Adapted
003200* from the old renewal-value report.
003300* **
003400* Called Modules.     CHUDT04 (add-months, for the RRL loss
003500* month).
003600* **
003700* Files used :
003800* CHUMPAY.   Filtered payment table   - in.
003900* CHUCANCL.  Per-month cancel list    - in.
004000* CHUREV.    Revenue and RRL records  - out.
004100* CHUPRINT.  Revenue/RRL reports      - out,
004200* extend (chu040/chu050 open it
004300* first).
004400* **
004500* Error messages used.
004600* CH601.
004700* **
004800* Changes:
004900* 25/10/85 drf - Created for the book-club renewal-value report.
005000* 22/06/88 drf - Billing-timing flag added, RRL loss month used to
005100* just be the cancel month regardless of timing.
005200* 20/01/01 kmh - Rv-Rec-Type flag added so one file carries both
005300* the revenue rows and the RRL rows.
005400* 09/09/98 kmh - Y2K.  Month arithmetic already routed through
005500* CHUDT04 - nothing to change here.
005600* 22/01/02 kmh - Re-purposed for the online lesson subscription
005700* book; lesson-type/duration/CLV breakdowns added
005800* for the new finance pack, reported to SYSOUT only,
005900* the formal report keeps to month/revenue.
006000* 14/06/04 drf - WS-Rpt-Month build in dd010/dd020 regrouped as
006100* named year/dash/month subfields instead of
006200* reference modification, matching the fix made
006300* in chu050's copy of this same logic.
006310* 02/07/04 pjw - WS-Month-Table and WS-Loss-Table were built in
006320* first-appearance order off CHUMPAY/CHUCANCL, so
006330* CHUREV and both report sections could come out
006340* month-of-cancel-order rather than calendar order
006350* whenever two subscribers' first-seen months
006360* weren't already ascending.  bb015/cc015 selection
006370* sort added ahead of the write loops.  Type/duration
006380* breakdown was also missing the average monthly
006390* price finance asked for alongside the CLV figure -
006400* bc032/bc034 now compute and display it the same
006410* way bc050 already does for WS-Clv-Avg.
006420* **
006430*
006600  environment             division.
006700* ================================
006800*
006900  copy  "envdiv.cob".
007000  input-output            section.
007100  file-control.
007200      select   Chu-Mpay-File    assign      "CHUMPAY"
007300               organization     line sequential
007400               status           Chu-Mpay-Status.
007500      select   Chu-Cancl-File   assign      "CHUCANCL"
007600               organization     line sequential
007700               status           Chu-Cancl-Status.
007800      select   Chu-Rev-File     assign      "CHUREV"
007900               organization     line sequential
008000               status           Chu-Rev-Status.
008100      select   Chu-Print-File   assign      "CHUPRINT"
008200               organization     line sequential
008300               status           Chu-Print-Status.
008400*
008500  data                    division.
008600* ================================
008700*
008800  file section.
008900*
009000  fd  Chu-Mpay-File.
009100  01  Chu-Mpay-Record.
009200      copy "wsmpay.cob" replacing CHU-Monthly-Payment-Record
009300                               by  Chu-Mpay-Detail.
009400*
009500  fd  Chu-Cancl-File.
009600  01  Chu-Cancl-Record.
009700      03  Cn-Cust-Id              pic x(71).
009800      03  Cn-Cancel-Month         pic 9(6)   comp.
009900      03  filler                  pic x(3).
010000*
010100  fd  Chu-Rev-File.
010200  01  Chu-Rev-Record.
010300      copy "wsrev.cob" replacing CHU-Revenue-Record
010400                              by  Chu-Rev-Detail.
010500*
010600  fd  Chu-Print-File.
010700*
010800  01  Chu-Print-Record            pic x(80).
010900*
011000  report section.
011100*
011200  rd  Revenue-Report
011300          code                 Chu-Print-File
011400          page limit           60 lines
011500          heading              1
011600          first detail         3
011700          last detail          56.
011800*
011900  01  type page heading.
012000      03  line 1.
012100          05  column  1         pic x(30) value
012200                   "BRIDGEWATER DATA SERVICES".
012300          05  column 50         pic x(30) value
012400                   "MONTHLY REVENUE".
012500      03  line 3.
012600          05  column  1         pic x(10) value "MONTH".
012700          05  column 14         pic x(14) value "REVENUE".
012800*
012900  01  Rv-Detail-Line             type detail.
013000      03  line plus 1.
013100          05  column  1         pic x(7)  source WS-Rpt-Month.
013200          05  column 14         pic zzzzz9.99
013300                                 source Rv-Revenue of
013400                     Chu-Rev-Detail.
013500*
013600  01  Rv-Total-Line              type footing.
013700      03  line plus 2.
013800          05  column  1         pic x(15) value "TOTAL REVENUE".
013900          05  column 20         pic zzzzz9.99 source
014000              WS-Total-Revenue.
014100      03  line plus 1.
014200          05  column  1         pic x(15) value "AVERAGE/MONTH".
014300          05  column 20         pic zzzzz9.99 source
014400              WS-Avg-Revenue.
014500*
014600  rd  Rrl-Report
014700          code                 Chu-Print-File
014800          page limit           60 lines
014900          heading              1
015000          first detail         3
015100          last detail          56.
015200*
015300  01  Rl-Page-Heading           type page heading.
015400      03  line 1.
015500          05  column  1         pic x(30) value
015600                   "BRIDGEWATER DATA SERVICES".
015700          05  column 50         pic x(30) value
015800                   "CHURNED REVENUE LOSS (RRL)".
015900      03  line 3.
016000          05  column  1         pic x(12) value "LOSS-MONTH".
016100          05  column 16         pic x(14) value "CHURNED-RRL".
016200*
016300  01  Rl-Detail-Line             type detail.
016400      03  line plus 1.
016500          05  column  1         pic x(7)  source WS-Rpt-Month.
016600          05  column 16         pic zzzzz9.99
016700                                 source Rv-Churned of
016800                     Chu-Rev-Detail.
016900*
017000  01  Rl-Total-Line              type footing.
017100      03  line plus 2.
017200          05  column  1         pic x(11) value "TOTAL-RRL".
017300          05  column 16         pic zzzzz9.99 source WS-Total-Rrl.
017400*
017500  working-storage         section.
017600* -----------------------------
017700  77  prog-name                   pic x(15) value "CHU060 (1.06)".
017800*
017900  01  WS-Data.
018000      03  WS-File-Statuses.
018100          05  Chu-Mpay-Status     pic xx  value zero.
018200          05  Chu-Cancl-Status    pic xx  value zero.
018300          05  Chu-Rev-Status      pic xx  value zero.
018400          05  Chu-Print-Status    pic xx  value zero.
018500      03  WS-File-Statuses-Alt redefines WS-File-Statuses
018600                                  pic x(8).
018700      03  WS-Eof-Switches.
018800          05  WS-Mpay-Eof-Sw      pic x   value "N".
018900              88  WS-Mpay-Eof             value "Y".
019000          05  WS-Cancl-Eof-Sw     pic x   value "N".
019100              88  WS-Cancl-Eof            value "Y".
019200      03  WS-Eof-Switches-Alt redefines WS-Eof-Switches pic xx.
019300      03  filler                  pic x(4).
019400*
019500  01  WS-Param-Rec.
019600      copy "wschuprm.cob".
019700*
019800  01  Error-Messages.
019900      03  CH601   pic x(52)
020000               value "CH601 Unrecognised billing flag - aborting".
020100*
020200  01  WS-Counts.
020300      03  WS-Pay-Count            pic 9(5)   comp value zero.
020400      03  WS-Cancl-Count          pic 9(4)   comp value zero.
020500      03  WS-Month-Count          pic 9(3)   comp value zero.
020600      03  WS-Type-Count           pic 9(2)   comp value zero.
020700      03  WS-Dur-Count            pic 9(2)   comp value zero.
020800      03  WS-Loss-Count           pic 9(3)   comp value zero.
020900      03  filler                  pic x(4).
021000*
021100* Filtered payment rows, held in memory for the group-by passes
021200* and
021300* for the RRL join - CHUMPAY is small enough after U3's cull to
021400* keep
021500* whole.
021600*
021700  01  WS-Mpay-Table.
021800      03  Mt-Row-Entry            occurs 20000.
021900          05  Mt-Cust-Id          pic x(71).
022000          05  Mt-Month            pic 9(6)   comp.
022100          05  Mt-Lesson-Type      pic x(7).
022200          05  Mt-Duration-Mon     pic 9(2)   comp.
022300          05  Mt-Monthly-Price    pic s9(5)v99 comp-3.
022400          05  filler              pic x(1).
022500*
022600  01  WS-Cancl-Table.
022700      03  Cl-Row-Entry            occurs 5000.
022800          05  Cl-Cust-Id          pic x(71).
022900          05  Cl-Cancel-Month     pic 9(6)   comp.
023000          05  filler              pic x(1).
023100*
023200  01  WS-Month-Table.
023300      03  Mo-Row-Entry            occurs 400.
023400          05  Mo-Month            pic 9(6)     comp.
023500          05  Mo-Sum              pic s9(9)v99 comp-3.
023600          05  filler              pic x(1).
023700*
023800  01  WS-Type-Table.
023900      03  Ty-Row-Entry            occurs 20.
024000          05  Ty-Lesson-Type      pic x(7).
024100          05  Ty-Total            pic s9(9)v99 comp-3.
024200          05  Ty-Row-Count        pic 9(5)     comp.
024300          05  Ty-Cust-Count       pic 9(5)     comp.
024400          05  filler              pic x(1).
024500*
024600  01  WS-Dur-Table.
024700      03  Du-Row-Entry            occurs 50.
024800          05  Du-Duration-Mon     pic 9(2)     comp.
024900          05  Du-Total            pic s9(9)v99 comp-3.
025000          05  Du-Row-Count        pic 9(5)     comp.
025100          05  Du-Cust-Count       pic 9(5)     comp.
025200          05  filler              pic x(1).
025300*
025400  01  WS-Seen-Cust-Table.
025500      03  Sc-Row-Entry             occurs 20000.
025600          05  Sc-Key               pic x(78).
025700* type(7) + cust-id(71)
025800          05  filler               pic x(1).
025900*
026000  01  WS-Seen-Dur-Table.
026100      03  Sd-Row-Entry             occurs 20000.
026200          05  Sd-Key               pic x(73).
026300* dur(2) + cust-id(71)
026400          05  filler               pic x(1).
026500*
026600  01  WS-Cust-Clv-Table.
026700      03  Cv-Row-Entry            occurs 5000.
026800          05  Cv-Cust-Id          pic x(71).
026900          05  Cv-Total            pic s9(9)v99 comp-3.
027000          05  Cv-Months           pic 9(4)     comp.
027100          05  filler              pic x(1).
027200*
027300  01  WS-Loss-Table.
027400      03  Lo-Row-Entry            occurs 400.
027500          05  Lo-Month            pic 9(6)     comp.
027600          05  Lo-Sum              pic s9(9)v99 comp-3.
027700          05  filler              pic x(1).
027800*
027900  01  WS-Clv-Fields.
028000      03  WS-Cust-Count           pic 9(5)     comp   value zero.
028100      03  WS-Clv-Grand-Total      pic s9(9)v99 comp-3 value zero.
028200      03  WS-Clv-Avg              pic s9(7)v99 comp-3 value zero.
028300      03  filler                  pic x(4).
028400*
028500  01  WS-Work-Fields.
028600      03  WS-I                    pic 9(5)   comp value zero.
028700      03  WS-J                    pic 9(5)   comp value zero.
028800      03  WS-Seen-Count           pic 9(5)   comp value zero.
028900      03  WS-Found-Sw             pic x      value "N".
029000          88  WS-Found                       value "Y".
029100      03  WS-Best-Idx             pic 9(5)   comp value zero.
029200      03  WS-Best-Month           pic 9(6)   comp value zero.
029300      03  WS-Loss-Month           pic 9(6)   comp value zero.
029400      03  WS-K                    pic 9(5)   comp value zero.
029500      03  WS-Seen-Key             pic x(78)  value spaces.
029600      03  WS-Seen-Dur-Count       pic 9(5)   comp value zero.
029700      03  WS-Seen-Dur-Key         pic x(73)  value spaces.
029800      03  WS-Dur-Disp             pic 99     value zero.
029900      03  WS-Rpt-Month            pic x(7)   value spaces.
030000      03  WS-Rpt-Month-Parts redefines WS-Rpt-Month.
030100          05  WS-Rpt-Yr-Txt       pic x(4).
030200          05  WS-Rpt-Dash-Txt     pic x(1).
030300          05  WS-Rpt-Mo-Txt       pic x(2).
030400      03  WS-Rpt-Year             pic 9(4)   comp value zero.
030500      03  WS-Rpt-Mon              pic 9(2)   comp value zero.
030600      03  WS-Total-Revenue        pic s9(9)v99 comp-3 value zero.
030700      03  WS-Avg-Revenue          pic s9(7)v99 comp-3 value zero.
030800      03  WS-Total-Rrl            pic s9(9)v99 comp-3 value zero.
030900      03  WS-Avg-Price            pic s9(5)v99 comp-3 value zero.
031000      03  WS-Srt-Idx              pic 9(5)     comp   value zero.
031100      03  WS-Srt-Save-Month       pic 9(6)     comp   value zero.
031200      03  WS-Srt-Save-Sum         pic s9(9)v99 comp-3 value zero.
031300      03  filler                  pic x(4).
031400*
031500  01  WS-Dt-Linkage.
031600      03  WS-Dtf-Function         pic 9         value zero.
031700      03  WS-Dtf-Date-1           pic 9(8)      comp value zero.
031800      03  WS-Dtf-Date-2           pic 9(8)      comp value zero.
031900      03  WS-Dtf-N-Months         pic s9(3)     comp value zero.
032000      03  WS-Dtf-Result           pic s9(9)     comp value zero.
032100*
032200  procedure division.
032300* *******************
032400*
032500  aa000-Main                  section.
032600* **********************************
032700      open     input  Chu-Mpay-File Chu-Cancl-File.
032800      open     output Chu-Rev-File.
032900      open     extend Chu-Print-File.
033000      perform  ba010-Load-Mpay  thru ba010-Exit until WS-Mpay-Eof.
033100      perform  ba020-Load-Cancl thru ba020-Exit until
033200          WS-Cancl-Eof.
033300      initiate Revenue-Report.
033400      perform  bb010-Build-Month-Table thru bb010-Exit
033500               varying WS-I from 1 by 1
033600               until   WS-I > WS-Pay-Count.
033650      perform  bb015-Sort-Month-Table thru bb015-Exit.
033700      perform  bb020-Write-Revenue-Rows thru bb020-Exit
033800               varying WS-I from 1 by 1
033900               until   WS-I > WS-Month-Count.
034000      if       WS-Month-Count > zero
034100               compute  WS-Avg-Revenue rounded =
034200                        WS-Total-Revenue / WS-Month-Count.
034300      generate Rv-Total-Line.
034400      terminate Revenue-Report.
034500      perform  bc010-Build-Type-Table thru bc010-Exit
034600               varying WS-I from 1 by 1
034700               until   WS-I > WS-Pay-Count.
034800      perform  bc020-Build-Dur-Table  thru bc020-Exit
034900               varying WS-I from 1 by 1
035000               until   WS-I > WS-Pay-Count.
035100      perform  bc030-Display-Breakdowns thru bc030-Exit.
035200      perform  bc040-Build-Clv-Table thru bc040-Exit
035300               varying WS-I from 1 by 1
035400               until   WS-I > WS-Pay-Count.
035500      perform  bc050-Display-Clv-Summary thru bc050-Exit.
035600      initiate Rrl-Report.
035700      perform  cc010-Build-Loss-Table thru cc010-Exit
035800               varying WS-I from 1 by 1
035900               until   WS-I > WS-Cancl-Count.
035950      perform  cc015-Sort-Loss-Table thru cc015-Exit.
036000      perform  cc020-Write-Rrl-Rows   thru cc020-Exit
036100               varying WS-I from 1 by 1
036200               until   WS-I > WS-Loss-Count.
036300      generate Rl-Total-Line.
036400      terminate Rrl-Report.
036500      close    Chu-Mpay-File Chu-Cancl-File Chu-Rev-File
036600          Chu-Print-File.
036700      display  prog-name " payment rows read = " WS-Pay-Count.
036800      display  prog-name " revenue months    = " WS-Month-Count.
036900      display  prog-name " total revenue     = " WS-Total-Revenue.
037000      display  prog-name " total RRL         = " WS-Total-Rrl.
037100      goback.
037200*
037300  aa000-Exit.  exit section.
037400*
037500  ba010-Load-Mpay.
037600* **************
037700      read     Chu-Mpay-File
037800               at end  set  WS-Mpay-Eof to true
037900      not at end
038000               add   1 to WS-Pay-Count
038100               move  Mp-Cust-Id      of Chu-Mpay-Detail to
038200                        Mt-Cust-Id      (WS-Pay-Count)
038300               move  Mp-Month        of Chu-Mpay-Detail to
038400                        Mt-Month        (WS-Pay-Count)
038500               move  Mp-Lesson-Type  of Chu-Mpay-Detail to
038600                        Mt-Lesson-Type  (WS-Pay-Count)
038700               move  Mp-Duration-Mon of Chu-Mpay-Detail to
038800                        Mt-Duration-Mon (WS-Pay-Count)
038900               move  Mp-Monthly-Price of Chu-Mpay-Detail to
039000                        Mt-Monthly-Price(WS-Pay-Count).
039100  ba010-Exit.  exit.
039200*
039300  ba020-Load-Cancl.
039400* ***************
039500      read     Chu-Cancl-File
039600               at end  set  WS-Cancl-Eof to true
039700      not at end
039800               add   1 to WS-Cancl-Count
039900               move  Cn-Cust-Id       to Cl-Cust-Id
040000                   (WS-Cancl-Count)
040100               move  Cn-Cancel-Month  to Cl-Cancel-Month
040200                   (WS-Cancl-Count).
040300  ba020-Exit.  exit.
040400*
040500  bb010-Build-Month-Table.
040600* ***********************
040700      move     "N" to WS-Found-Sw.
040800      perform  bb012-Search-Month thru bb012-Exit
040900               varying WS-J from 1 by 1
041000               until   WS-J > WS-Month-Count or WS-Found.
041100      if       not WS-Found
041200               add   1 to WS-Month-Count
041300               move  Mt-Month(WS-I) to Mo-Month(WS-Month-Count)
041400               move  zero           to Mo-Sum(WS-Month-Count)
041500               move  WS-Month-Count to WS-J.
041600      add      Mt-Monthly-Price(WS-I) to Mo-Sum(WS-J).
041700  bb010-Exit.  exit.
041800*
041900  bb012-Search-Month.
042000* ******************
042100      if       Mo-Month(WS-J) = Mt-Month(WS-I)
042200               set   WS-Found to true.
042300  bb012-Exit.  exit.
042400*
042500  bb015-Sort-Month-Table.
042600* **********************
042700* Rows land in WS-Month-Table in first-appearance order off
042800* CHUMPAY (subscriber order, not month order) - straight
042900* selection sort into ascending Mo-Month before CHUREV/the
043000* report gets a look at them.
043100      perform  bb016-Outer-Row thru bb016-Exit
043200               varying WS-I from 1 by 1
043300               until   WS-I > WS-Month-Count.
043400  bb015-Exit.  exit.
043500*
043600  bb016-Outer-Row.
043700* *****************
043800      move     WS-I to WS-Srt-Idx.
043900      perform  bb017-Inner-Row thru bb017-Exit
044000               varying WS-J from WS-I by 1
044100               until   WS-J > WS-Month-Count.
044200      if       WS-Srt-Idx not = WS-I
044300               move  Mo-Month(WS-I)       to WS-Srt-Save-Month
044400               move  Mo-Sum(WS-I)         to WS-Srt-Save-Sum
044500               move  Mo-Month(WS-Srt-Idx) to Mo-Month(WS-I)
044600               move  Mo-Sum(WS-Srt-Idx)   to Mo-Sum(WS-I)
044700               move  WS-Srt-Save-Month    to Mo-Month(WS-Srt-Idx)
044800               move  WS-Srt-Save-Sum      to Mo-Sum(WS-Srt-Idx).
044900  bb016-Exit.  exit.
045000*
045100  bb017-Inner-Row.
045200* *****************
045300      if       Mo-Month(WS-J) < Mo-Month(WS-Srt-Idx)
045400               move  WS-J to WS-Srt-Idx.
045500  bb017-Exit.  exit.
045600*
045700  bb020-Write-Revenue-Rows.
045800* ************************
045900      move     spaces to Chu-Rev-Detail.
046000      move     "R"           to Rv-Rec-Type  of Chu-Rev-Detail.
046100      move     Mo-Month(WS-I) to Rv-Month    of Chu-Rev-Detail.
046200      move     Mo-Sum(WS-I)   to Rv-Revenue  of Chu-Rev-Detail.
046300      write    Chu-Rev-Record from Chu-Rev-Detail.
046400      add      Mo-Sum(WS-I) to WS-Total-Revenue.
046500      perform  dd010-Format-Rpt-Month thru dd010-Exit.
046600      generate Rv-Detail-Line.
046700  bb020-Exit.  exit.
046800*
046900  bc010-Build-Type-Table.
047000* **********************
047100      move     "N" to WS-Found-Sw.
047200      perform  bc012-Search-Type thru bc012-Exit
047300               varying WS-J from 1 by 1
047400               until   WS-J > WS-Type-Count or WS-Found.
047500      if       not WS-Found
047600               add   1 to WS-Type-Count
047700               move  Mt-Lesson-Type(WS-I) to
047800                        Ty-Lesson-Type(WS-Type-Count)
047900               move  zero to Ty-Total(WS-Type-Count)
048000                              Ty-Row-Count(WS-Type-Count)
048100                              Ty-Cust-Count(WS-Type-Count)
048200               move  WS-Type-Count to WS-J.
048300      add      Mt-Monthly-Price(WS-I) to Ty-Total(WS-J).
048400      add      1 to Ty-Row-Count(WS-J).
048500      string   Ty-Lesson-Type(WS-J) delimited by size
048600               Mt-Cust-Id(WS-I)     delimited by size
048700                        into WS-Seen-Key.
048800      move     "N" to WS-Found-Sw.
048900      perform  bc014-Search-Seen thru bc014-Exit
049000               varying WS-K from 1 by 1
049100               until   WS-K > WS-Seen-Count or WS-Found.
049200      if       not WS-Found
049300               add   1 to WS-Seen-Count
049400               move  WS-Seen-Key to Sc-Key(WS-Seen-Count)
049500               add   1 to Ty-Cust-Count(WS-J).
049600  bc010-Exit.  exit.
049700*
049800  bc012-Search-Type.
049900* *****************
050000      if       Ty-Lesson-Type(WS-J) = Mt-Lesson-Type(WS-I)
050100               set   WS-Found to true.
050200  bc012-Exit.  exit.
050300*
050400* Distinct-customer-per-type count.  The seen-key is the lesson
050500* type run together with the customer id, so the same customer can
050600* still be counted once under each type they have taken.
050700*
050800  bc014-Search-Seen.
050900* *****************
051000      if       Sc-Key(WS-K) = WS-Seen-Key
051100               set   WS-Found to true.
051200  bc014-Exit.  exit.
051300*
051400  bc020-Build-Dur-Table.
051500* *********************
051600      move     "N" to WS-Found-Sw.
051700      perform  bc022-Search-Dur thru bc022-Exit
051800               varying WS-J from 1 by 1
051900               until   WS-J > WS-Dur-Count or WS-Found.
052000      if       not WS-Found
052100               add   1 to WS-Dur-Count
052200               move  Mt-Duration-Mon(WS-I) to
052300                        Du-Duration-Mon(WS-Dur-Count)
052400               move  zero to Du-Total(WS-Dur-Count)
052500                              Du-Row-Count(WS-Dur-Count)
052600                              Du-Cust-Count(WS-Dur-Count)
052700               move  WS-Dur-Count to WS-J.
052800      add      Mt-Monthly-Price(WS-I) to Du-Total(WS-J).
052900      add      1 to Du-Row-Count(WS-J).
053000      move     Du-Duration-Mon(WS-J) to WS-Dur-Disp.
053100      string   WS-Dur-Disp          delimited by size
053200               Mt-Cust-Id(WS-I)     delimited by size
053300                        into WS-Seen-Dur-Key.
053400      move     "N" to WS-Found-Sw.
053500      perform  bc024-Search-Seen-Dur thru bc024-Exit
053600               varying WS-K from 1 by 1
053700               until   WS-K > WS-Seen-Dur-Count or WS-Found.
053800      if       not WS-Found
053900               add   1 to WS-Seen-Dur-Count
054000               move  WS-Seen-Dur-Key to Sd-Key(WS-Seen-Dur-Count)
054100               add   1 to Du-Cust-Count(WS-J).
054200  bc020-Exit.  exit.
054300*
054400  bc022-Search-Dur.
054500* ****************
054600      if       Du-Duration-Mon(WS-J) = Mt-Duration-Mon(WS-I)
054700               set   WS-Found to true.
054800  bc022-Exit.  exit.
054900*
055000  bc024-Search-Seen-Dur.
055100* *********************
055200      if       Sd-Key(WS-K) = WS-Seen-Dur-Key
055300               set   WS-Found to true.
055400  bc024-Exit.  exit.
055500*
055600  bc030-Display-Breakdowns.
055700* ************************
055800* Supplementary finance figures - not a formal columnar report,
055900* see
056000* the 22/01/02 change note.  SYSOUT only.
056100      perform  bc032-Display-One-Type thru bc032-Exit
056200               varying WS-I from 1 by 1
056300               until   WS-I > WS-Type-Count.
056400      perform  bc034-Display-One-Dur  thru bc034-Exit
056500               varying WS-I from 1 by 1
056600               until   WS-I > WS-Dur-Count.
056700  bc030-Exit.  exit.
056800*
056900  bc032-Display-One-Type.
057000* **********************
057010      if       Ty-Row-Count(WS-I) > zero
057020               compute  WS-Avg-Price rounded =
057030                        Ty-Total(WS-I) / Ty-Row-Count(WS-I)
057040      else
057050               move     zero to WS-Avg-Price.
057100      display  prog-name " type " Ty-Lesson-Type(WS-I)
057200               " revenue " Ty-Total(WS-I)
057210               " avg/mon " WS-Avg-Price
057300               " rows "    Ty-Row-Count(WS-I)
057400               " custs "   Ty-Cust-Count(WS-I).
057500  bc032-Exit.  exit.
057600*
057700  bc034-Display-One-Dur.
057800* *********************
057810      if       Du-Row-Count(WS-I) > zero
057820               compute  WS-Avg-Price rounded =
057830                        Du-Total(WS-I) / Du-Row-Count(WS-I)
057840      else
057850               move     zero to WS-Avg-Price.
057900      display  prog-name " duration " Du-Duration-Mon(WS-I)
058000               " revenue " Du-Total(WS-I)
058010               " avg/mon " WS-Avg-Price
058100               " rows "    Du-Row-Count(WS-I)
058200               " custs "   Du-Cust-Count(WS-I).
058300  bc034-Exit.  exit.
058400*
058500* Customer lifetime value - total spend and month count per
058600* subscriber, so the analyst can pull an individual figure from
058700* the SYSOUT dump without waiting on an ad-hoc report request.
058800*
058900  bc040-Build-Clv-Table.
059000* *********************
059100      move     "N" to WS-Found-Sw.
059200      perform  bc042-Search-Clv thru bc042-Exit
059300               varying WS-J from 1 by 1
059400               until   WS-J > WS-Cust-Count or WS-Found.
059500      if       not WS-Found
059600               add   1 to WS-Cust-Count
059700               move  Mt-Cust-Id(WS-I) to Cv-Cust-Id(WS-Cust-Count)
059800               move  zero to Cv-Total(WS-Cust-Count)
059900                              Cv-Months(WS-Cust-Count)
060000               move  WS-Cust-Count to WS-J.
060100      add      Mt-Monthly-Price(WS-I) to Cv-Total(WS-J).
060200      add      1 to Cv-Months(WS-J).
060300  bc040-Exit.  exit.
060400*
060500  bc042-Search-Clv.
060600* ****************
060700      if       Cv-Cust-Id(WS-J) = Mt-Cust-Id(WS-I)
060800               set   WS-Found to true.
060900  bc042-Exit.  exit.
061000*
061100  bc050-Display-Clv-Summary.
061200* *************************
061300      move     zero to WS-Clv-Grand-Total.
061400      perform  bc052-Add-One-Clv thru bc052-Exit
061500               varying WS-I from 1 by 1
061600               until   WS-I > WS-Cust-Count.
061700      if       WS-Cust-Count > zero
061800               compute  WS-Clv-Avg rounded =
061900                        WS-Clv-Grand-Total / WS-Cust-Count
062000      else
062100               move     zero to WS-Clv-Avg.
062200      display  prog-name " distinct customers   = " WS-Cust-Count.
062300      display  prog-name " average lifetime val = " WS-Clv-Avg.
062400  bc050-Exit.  exit.
062500*
062600  bc052-Add-One-Clv.
062700* *****************
062800      add      Cv-Total(WS-I) to WS-Clv-Grand-Total.
062900  bc052-Exit.  exit.
063000*
063100  cc010-Build-Loss-Table.
063200* **********************
063300* Last known price at or before the cancel month, then translate
063400* the cancel month into a loss month per the billing-timing flag.
063500      move     "N" to WS-Found-Sw.
063600      move     zero to WS-Best-Idx WS-Best-Month.
063700      perform  cc012-Scan-Payments thru cc012-Exit
063800               varying WS-J from 1 by 1
063900               until   WS-J > WS-Pay-Count.
064000      if       WS-Best-Idx = zero
064100               go to cc010-Exit.
064200      if       Prm-Billing-Timing = "in_advance"
064300               move  2 to WS-Dtf-Function
064400               compute WS-Dtf-Date-1 = Cl-Cancel-Month(WS-I) * 100
064500               move  1 to WS-Dtf-N-Months
064600               call  "CHUDT04" using WS-Dtf-Function WS-Dtf-Date-1
064700                                     WS-Dtf-Date-2 WS-Dtf-N-Months
064800                                     WS-Dtf-Result
064900               move  WS-Dtf-Result to WS-Loss-Month
065000      else
065100      if       Prm-Billing-Timing = "in_arrears"
065200               move  Cl-Cancel-Month(WS-I) to WS-Loss-Month
065300      else
065400               display CH601
065500               close   Chu-Mpay-File Chu-Cancl-File Chu-Rev-File
065600                        Chu-Print-File
065700               goback  returning 8.
065800      move     "N" to WS-Found-Sw.
065900      perform  cc014-Search-Loss thru cc014-Exit
066000               varying WS-J from 1 by 1
066100               until   WS-J > WS-Loss-Count or WS-Found.
066200      if       not WS-Found
066300               add   1 to WS-Loss-Count
066400               move  WS-Loss-Month to Lo-Month(WS-Loss-Count)
066500               move  zero          to Lo-Sum(WS-Loss-Count)
066600               move  WS-Loss-Count to WS-J.
066700      add      Mt-Monthly-Price(WS-Best-Idx) to Lo-Sum(WS-J).
066800      add      Mt-Monthly-Price(WS-Best-Idx) to WS-Total-Rrl.
066900  cc010-Exit.  exit.
067000*
067100  cc012-Scan-Payments.
067200* *******************
067300      if       Mt-Cust-Id(WS-J) = Cl-Cust-Id(WS-I) and
067400               Mt-Month(WS-J)  <= Cl-Cancel-Month(WS-I) and
067500               Mt-Month(WS-J)  >= WS-Best-Month
067600               move  WS-J          to WS-Best-Idx
067700               move  Mt-Month(WS-J) to WS-Best-Month.
067800  cc012-Exit.  exit.
067900*
068000  cc014-Search-Loss.
068100* *****************
068200      if       Lo-Month(WS-J) = WS-Loss-Month
068300               set   WS-Found to true.
068400  cc014-Exit.  exit.
068410*
068420  cc015-Sort-Loss-Table.
068430* *********************
068440* Same fault as WS-Month-Table - loss rows land here in the order
068450* CHUCANCL happens to list cancelling customers, not in LOSS-MONTH
068460* order.  Straight selection sort ascending before the RRL section
068470* of the report (and CHUREV) gets a look at them.
068480      perform  cc016-Outer-Row thru cc016-Exit
068490               varying WS-I from 1 by 1
068500               until   WS-I > WS-Loss-Count.
068510  cc015-Exit.  exit.
068520*
068530  cc016-Outer-Row.
068540* ***************
068550      move     WS-I to WS-Srt-Idx.
068560      perform  cc017-Inner-Row thru cc017-Exit
068570               varying WS-J from WS-I by 1
068580               until   WS-J > WS-Loss-Count.
068590      if       WS-Srt-Idx not = WS-I
068600               move  Lo-Month(WS-I)       to WS-Srt-Save-Month
068610               move  Lo-Sum(WS-I)         to WS-Srt-Save-Sum
068620               move  Lo-Month(WS-Srt-Idx) to Lo-Month(WS-I)
068630               move  Lo-Sum(WS-Srt-Idx)   to Lo-Sum(WS-I)
068640               move  WS-Srt-Save-Month    to Lo-Month(WS-Srt-Idx)
068650               move  WS-Srt-Save-Sum      to Lo-Sum(WS-Srt-Idx).
068660  cc016-Exit.  exit.
068670*
068680  cc017-Inner-Row.
068690* ***************
068700      if       Lo-Month(WS-J) < Lo-Month(WS-Srt-Idx)
068710               move  WS-J to WS-Srt-Idx.
068720  cc017-Exit.  exit.
068730*
068740  cc020-Write-Rrl-Rows.
068750* ********************
068800      move     spaces to Chu-Rev-Detail.
068900      move     "L"            to Rv-Rec-Type  of Chu-Rev-Detail.
069000      move     Lo-Month(WS-I) to Rv-Loss-Month of Chu-Rev-Detail.
069100      move     Lo-Sum(WS-I)   to Rv-Churned   of Chu-Rev-Detail.
069200      write    Chu-Rev-Record from Chu-Rev-Detail.
069300      move     Lo-Month(WS-I) to WS-Best-Month.
069400      perform  dd020-Format-Loss-Month thru dd020-Exit.
069500      generate Rl-Detail-Line.
069600  cc020-Exit.  exit.
069700*
069800  dd010-Format-Rpt-Month.
069900* **********************
070000      compute  WS-Rpt-Year = Mo-Month(WS-I) / 100.
070100      compute  WS-Rpt-Mon  = Mo-Month(WS-I) - (WS-Rpt-Year * 100).
070200      move     WS-Rpt-Year        to WS-Rpt-Yr-Txt.
070300      move     "-"                to WS-Rpt-Dash-Txt.
070400      move     WS-Rpt-Mon         to WS-Rpt-Mo-Txt.
070500  dd010-Exit.  exit.
070600*
070700  dd020-Format-Loss-Month.
070800* ***********************
070900      compute  WS-Rpt-Year = WS-Best-Month / 100.
071000      compute  WS-Rpt-Mon  = WS-Best-Month - (WS-Rpt-Year * 100).
071100      move     WS-Rpt-Year        to WS-Rpt-Yr-Txt.
071200      move     "-"                to WS-Rpt-Dash-Txt.
071300      move     WS-Rpt-Mon         to WS-Rpt-Mo-Txt.
071400  dd020-Exit.  exit.
071500*
