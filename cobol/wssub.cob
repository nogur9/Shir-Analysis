000100* *******************************************
000200* *
000300* Record Definition For Subscription      *
000400* Extract File                   *
000500* Uses Sub-Cust-Id as analysis key      *
000600* *******************************************
000700* File size 172 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 08/03/84 drf - Created.
001200* 14/07/86 drf - Added Sub-Group-Id for duplication pass (chu020).
001300* 22/11/89 drf - Cust-Id widened to x(71) - name+dash+email,
001400* longest
001500* observed pair ran to 68, left 3 spare.
001600*
001700  01  CHU-Subscription-Record.
001800      03  Sub-Email             pic x(40).
001900      03  Sub-Name              pic x(30).
002000      03  Sub-Customer-Id       pic x(20).
002100* source system id, info only
002200      03  Sub-Start-Date        pic 9(8)    comp.
002300* ccyymmdd
002400      03  Sub-Cancel-Date       pic 9(8)    comp.
002500* ccyymmdd, 0 = never
002600      03  Sub-End-Date          pic 9(8)    comp.
002700* ccyymmdd, 0 = running
002800      03  Sub-Status            pic x(20).
002900* active/canceled/trialing/...
003000      03  Sub-Amount            pic s9(5)v99 comp-3.
003100*
003200* Derived fields, set during chu010/chu020 - not present on the
003300* incoming extract, held here so one record layout serves the
003400* extract, the duplicates file and the clean-subscriptions file.
003500*
003600      03  Cust-Id               pic x(71).
003700* lc(name)-lc(email)
003800      03  Group-Id              pic 9(5)    comp.
003900* chu020 dup group
004000      03  filler                pic x(9).
004100*
