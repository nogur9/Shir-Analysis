000100* *******************************************
000200* *
000300* Lesson-Plan Catalog Table               *
000400* Static table, first-match wins       *
000500* Held in Working-Storage, no file     *
000600* Loaded by chu030 bb005-Load-Plans    *
000700* *******************************************
000800*
000900* 03/05/85 drf - Created.
001000* 17/09/87 drf - Group_6_Months_Twice_week added, was missing.
001100* 11/02/99 pjw - Note table order is significant, do not
001200* resequence -
001300* 129 must hit Private-Month before Group-Month sees
001400* it, or the amount-to-plan match picks the wrong row.
001500*
001600  01  CHU-Plan-Table.
001700      03  Plan-Entry                       occurs 10.
001800          05  Plan-Label            pic x(30).
001900          05  Plan-Lesson-Type      pic x(7).
002000          05  Plan-Duration-Mon     pic 9(2)  comp.
002100          05  Plan-Times-Week       pic 9(1)  comp.
002200          05  Plan-Cost-Count       pic 9(1)  comp.
002300          05  Plan-Cost-Options     pic s9(5)v99 comp-3 occurs 7.
002400          05  filler                pic x(2).
002500      03  filler                    pic x(4).
002600 
