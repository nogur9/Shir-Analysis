000100* ****************************************************************
000200* *
000300* Subscriber Exclusion Filtering Pass                  *
000400* *
000500* ****************************************************************
000600*
000700  identification          division.
000800* ================================
000900*
001000      program-id.         chu040.
001100* **
001200* Author.             D R Fenwick.
001300* **
001400* Installation.       Bridgewater Data Services.
001500* **
001600* Date-Written.       21/09/85.
001700* **
001800* Date-Compiled.
001900* **
002000* Security.           Copyright (C) 1985-2002, Bridgewater Data
002100* Services.  All rights reserved.
002200* **
002300* Remarks.            Fourth step of the analysis run.  Runs the
002400* consolidated subscribers through the shop's
002500* exclusion rules - test/staff accounts, short
002600* trial periods, uninteresting statuses, low
002700* spend and (when switched on) the amount,
002800* duration, frequency and lesson-type bands -
002900* and writes the survivors on to chu050 and
003000* chu060.  Also restricts the monthly payment
003100* table built by chu030 to the same survivors,
003200* and prints the filter-statistics report -
003300* first thing on CHUPRINT this run, chu050 and
003400* chu060 print after it on the same file.
003500* **
003600* Called Modules.     None.
003700* **
003800* Files used :
003900* CHUCONSL.  Consolidated subscribers  - in.
004000* CHUPAYRF.  Payments reference        - in.
004100* CHUMPRAW.  Monthly payments, pre-U3  - in.
004200* CHUCLEAN.  Filtered subscribers      - out.
004300* CHUMPAY.   Filtered monthly payments - out.
004400* CHUPRINT.  Filter-statistics report  - out.
004500* **
004600* Error messages used.
004700* None.
004800* **
004900* Changes:
005000* 21/09/85 drf - Created for the book-club renewal run.
005100* 30/06/89 drf - Payment-amount rule added, finance wanted
005200* low-spend
005300* lapsed members out of the churn base.
005400* 09/09/98 kmh - Y2K.  Dates already ccyymmdd throughout.
005500* 22/01/02 kmh - Re-purposed for the online lesson subscription
005600* book.  Test-instance list and thresholds replaced
005700* with this year's values; duration/frequency/type
005800* bands added but left switched off for this run -
005900* see wschuprm.cob.
006000* **
006100*
006200  environment             division.
006300* ================================
006400*
006500  copy  "envdiv.cob".
006600  input-output            section.
006700  file-control.
006800      select   Chu-Consl-File   assign      "CHUCONSL"
006900               organization     line sequential
007000               status           Chu-Consl-Status.
007100      select   Chu-Payrf-File   assign      "CHUPAYRF"
007200               organization     line sequential
007300               status           Chu-Payrf-Status.
007400      select   Chu-Mpraw-File   assign      "CHUMPRAW"
007500               organization     line sequential
007600               status           Chu-Mpraw-Status.
007700      select   Chu-Clean-File   assign      "CHUCLEAN"
007800               organization     line sequential
007900               status           Chu-Clean-Status.
008000      select   Chu-Mpay-File    assign      "CHUMPAY"
008100               organization     line sequential
008200               status           Chu-Mpay-Status.
008300      select   Chu-Print-File   assign      "CHUPRINT"
008400               organization     line sequential
008500               status           Chu-Print-Status.
008600*
008700  data                    division.
008800* ================================
008900*
009000  file section.
009100*
009200  fd  Chu-Consl-File.
009300  01  Chu-Consl-Record.
009400      copy "wssub.cob" replacing CHU-Subscription-Record
009500                             by  Chu-Consl-Detail.
009600*
009700  fd  Chu-Payrf-File.
009800  01  Chu-Payrf-Record.
009900      03  Pf-Cust-Id              pic x(71).
010000      03  Pf-Total-Spend          pic s9(7)v99 comp-3.
010100      03  filler                  pic x(6).
010200*
010300  fd  Chu-Mpraw-File.
010400  01  Chu-Mpraw-Record.
010500      copy "wsmpay.cob" replacing CHU-Monthly-Payment-Record
010600                               by  Chu-Mpraw-Detail.
010700*
010800  fd  Chu-Clean-File.
010900  01  Chu-Clean-Record.
011000      copy "wssub.cob" replacing CHU-Subscription-Record
011100                             by  Chu-Clean-Detail.
011200*
011300  fd  Chu-Mpay-File.
011400  01  Chu-Mpay-Record.
011500      copy "wsmpay.cob" replacing CHU-Monthly-Payment-Record
011600                               by  Chu-Mpay-Detail.
011700*
011800  fd  Chu-Print-File.
011900*
012000  01  Chu-Print-Record            pic x(80).
012100*
012200  report section.
012300*
012400  rd  Filter-Stats-Report
012500          code                 Chu-Print-File
012600          page limit           60 lines
012700          heading              1
012800          first detail         3
012900          last detail          56.
013000*
013100  01  type page heading.
013200      03  line 1.
013300          05  column  1         pic x(30) value
013400                   "BRIDGEWATER DATA SERVICES".
013500          05  column 50         pic x(30) value
013600                   "SUBSCRIBER EXCLUSION FILTER STATISTICS".
013700      03  line 3.
013800          05  column  1         pic x(24) value "RULE".
013900          05  column 26         pic x(10) value "EXCLUDED".
014000          05  column 38         pic x(10) value "REMAINING".
014100          05  column 50         pic x(10) value "EXCL  %".
014200          05  column 62         pic x(10) value "REM   %".
014300*
014400  01  Ft-Detail-Line             type detail.
014500      03  line plus 1.
014600          05  column  1         pic x(24) source WS-Rule-Name.
014700          05  column 26         pic zzzz9 source WS-Rule-Excluded.
014800          05  column 38         pic zzzz9 source
014900              WS-Rule-Remaining.
015000          05  column 50         pic zz9.9 source WS-Rule-Excl-Pct.
015100          05  column 62         pic zz9.9 source WS-Rule-Rem-Pct.
015200*
015300  working-storage         section.
015400* -----------------------------
015500  77  prog-name                   pic x(15) value "CHU040 (1.06)".
015600*
015700  01  WS-Data.
015710      03  WS-File-Statuses.
015720          05  Chu-Consl-Status    pic xx  value zero.
015730          05  Chu-Payrf-Status    pic xx  value zero.
015740          05  Chu-Mpraw-Status    pic xx  value zero.
015750          05  Chu-Clean-Status    pic xx  value zero.
015760          05  Chu-Mpay-Status     pic xx  value zero.
015770          05  Chu-Print-Status    pic xx  value zero.
015780      03  WS-File-Statuses-Alt redefines WS-File-Statuses
015790                                  pic x(12).
016400      03  WS-Eof-Switches.
016410          05  WS-Consl-Eof-Sw     pic x   value "N".
016500              88  WS-Consl-Eof            value "Y".
016510          05  WS-Payrf-Eof-Sw     pic x   value "N".
016700              88  WS-Payrf-Eof            value "Y".
016710          05  WS-Mpraw-Eof-Sw     pic x   value "N".
016900              88  WS-Mpraw-Eof            value "Y".
016910      03  WS-Eof-Switches-Alt redefines WS-Eof-Switches pic x(3).
017000      03  WS-Work-Switches.
017010          05  WS-Found-Sw         pic x   value "N".
017100              88  WS-Found                value "Y".
017110          05  WS-Exclude-Sw       pic x   value "N".
017300              88  WS-Exclude              value "Y".
017310      03  WS-Work-Switches-Alt redefines WS-Work-Switches pic xx.
017400      03  filler                  pic x(4).
017500*
017600  01  WS-Counts.
017700      03  WS-Original-Total       pic 9(5)   comp value zero.
017800      03  WS-Payrf-Count          pic 9(5)   comp value zero.
017900      03  WS-Mpraw-Count          pic 9(5)   comp value zero.
018000      03  WS-Clean-Out            pic 9(5)   comp value zero.
018100      03  WS-Mpay-Out             pic 9(6)   comp value zero.
018200      03  filler                  pic x(4).
018300*
018400* Held from chu020's output for this pass - see chu020 log for
018500* the field shapes, same as its own all-subs table.
018600*
018700  01  WS-Filter-Table.
018800      03  Ft-Row-Entry            occurs 5000.
018900          05  Ft-Email            pic x(40).
019000          05  Ft-Name             pic x(30).
019100          05  Ft-Customer-Id      pic x(20).
019200          05  Ft-Start-Date       pic 9(8)   comp.
019300          05  Ft-Cancel-Date      pic 9(8)   comp.
019400          05  Ft-End-Date         pic 9(8)   comp.
019500          05  Ft-Status           pic x(20).
019600          05  Ft-Amount           pic s9(5)v99 comp-3.
019700          05  Ft-Cust-Id          pic x(71).
019800          05  Ft-Group-Id         pic 9(5)   comp.
019900          05  Ft-Active-Sw        pic x.
020000              88  Ft-Active               value "Y".
020010          05  filler              pic x(1).
020100*
020200  01  WS-Payrf-Table.
020300      03  Pt-Row-Entry            occurs 5000.
020400          05  Pt-Cust-Id          pic x(71).
020500          05  Pt-Total-Spend      pic s9(7)v99 comp-3.
020510          05  filler              pic x(1).
020600*
020700* Only needed to test "no matched plan" for the
020800* duration/frequency/
020900* lesson-type rules; while those are switched off, kept loaded so
021000* switching one on needs no further change here.
021100*
021200  01  WS-Mpraw-Table.
021300      03  Mt-Row-Entry            occurs 20000.
021400          05  Mt-Cust-Id          pic x(71).
021500          05  Mt-Month            pic 9(6)   comp.
021600          05  Mt-Plan-Label       pic x(30).
021700          05  Mt-Lesson-Type      pic x(7).
021800          05  Mt-Duration-Mon     pic 9(2)   comp.
021900          05  Mt-Times-Week       pic 9(1)   comp.
022000          05  Mt-Monthly-Price    pic s9(5)v99 comp-3.
022100          05  Mt-Contract-Start   pic 9(8)   comp.
022110          05  filler              pic x(1).
022200*
022300  01  WS-Rule-Line.
022400      03  WS-Rule-Name            pic x(24)  value spaces.
022500      03  WS-Rule-Excluded        pic 9(5)   comp value zero.
022600      03  WS-Rule-Remaining       pic 9(5)   comp value zero.
022700      03  WS-Rule-Excl-Pct        pic 999v9  comp-3 value zero.
022800      03  WS-Rule-Rem-Pct         pic 999v9  comp-3 value zero.
022900*
023000  01  WS-Work-Fields.
023100      03  WS-I                    pic 9(5)   comp value zero.
023200      03  WS-K                    pic 9(5)   comp value zero.
023300      03  WS-Days                 pic s9(9)  comp value zero.
023400      03  WS-Spend                pic s9(7)v99 comp-3 value zero.
023500      03  WS-Lc-Email             pic x(40)  value spaces.
023600      03  WS-Lc-Name              pic x(30)  value spaces.
023700      03  WS-Shir-Count           pic 9(3)   comp value zero.
023800      03  filler                  pic x(4).
023900*
024000  01  WS-Param-Rec.
024100      copy "wschuprm.cob".
024200*
024300  01  WS-Dt-Linkage.
024400      03  WS-Dtf-Function         pic 9         value zero.
024500      03  WS-Dtf-Date-1           pic 9(8)      comp value zero.
024600      03  WS-Dtf-Date-2           pic 9(8)      comp value zero.
024700      03  WS-Dtf-N-Months         pic s9(3)     comp value zero.
024800      03  WS-Dtf-Result           pic s9(9)     comp value zero.
024900*
025000  procedure division.
025100* *******************
025200*
025300  aa000-Main                  section.
025400* **********************************
025500      open     input  Chu-Consl-File Chu-Payrf-File
025600          Chu-Mpraw-File.
025700      open     output Chu-Clean-File Chu-Mpay-File.
025800      open     output Chu-Print-File.
025900      perform  ba010-Load-Subs  thru ba010-Exit until
026000          WS-Consl-Eof.
026100      perform  ba020-Load-Payrf thru ba020-Exit until
026200          WS-Payrf-Eof.
026300      perform  ba030-Load-Mpraw thru ba030-Exit until
026400          WS-Mpraw-Eof.
026500      move     WS-Original-Total to WS-Rule-Remaining.
026600      initiate Filter-Stats-Report.
026700      perform  cc010-Test-Instance-Rule thru cc010-Exit.
026800      perform  cc020-Short-Period-Rule  thru cc020-Exit.
026900      perform  cc030-Status-Rule        thru cc030-Exit.
027000      perform  cc040-Payment-Amount-Rule thru cc040-Exit.
027100      perform  cc050-Amount-Range-Rule  thru cc050-Exit.
027200      if       Prm-Dur-Min not = zero or Prm-Dur-Max not = zero
027300               perform  cc060-Duration-Rule  thru cc060-Exit.
027400      if       Prm-Freq-Wanted not = zero
027500               perform  cc070-Frequency-Rule thru cc070-Exit.
027600      if       Prm-Type-Wanted not = spaces
027700               perform  cc080-Lesson-Type-Rule thru cc080-Exit.
027800      terminate Filter-Stats-Report.
027900      perform  ee010-Write-Clean thru ee010-Exit
028000               varying WS-I from 1 by 1
028100               until   WS-I > WS-Original-Total.
028200      perform  ee020-Write-Mpay  thru ee020-Exit
028300               varying WS-I from 1 by 1
028400               until   WS-I > WS-Mpraw-Count.
028500      close    Chu-Consl-File Chu-Payrf-File Chu-Mpraw-File
028600               Chu-Clean-File Chu-Mpay-File Chu-Print-File.
028700      display  prog-name " subscribers in   = " WS-Original-Total.
028800      display  prog-name " subscribers kept = " WS-Clean-Out.
028900      display  prog-name " payment rows kept= " WS-Mpay-Out.
029000      goback.
029100*
029200  aa000-Exit.  exit section.
029300*
029400  ba010-Load-Subs.
029500* **************
029600      read     Chu-Consl-File
029700               at end  set  WS-Consl-Eof to true
029800      not at end
029900               add   1 to WS-Original-Total
030000               move  Sub-Email       of Chu-Consl-Detail to
030100                        Ft-Email(WS-Original-Total)
030200               move  Sub-Name        of Chu-Consl-Detail to
030300                        Ft-Name(WS-Original-Total)
030400               move  Sub-Customer-Id of Chu-Consl-Detail to
030500                        Ft-Customer-Id(WS-Original-Total)
030600               move  Sub-Start-Date  of Chu-Consl-Detail to
030700                        Ft-Start-Date(WS-Original-Total)
030800               move  Sub-Cancel-Date of Chu-Consl-Detail to
030900                        Ft-Cancel-Date(WS-Original-Total)
031000               move  Sub-End-Date    of Chu-Consl-Detail to
031100                        Ft-End-Date(WS-Original-Total)
031200               move  Sub-Status      of Chu-Consl-Detail to
031300                        Ft-Status(WS-Original-Total)
031400               move  Sub-Amount      of Chu-Consl-Detail to
031500                        Ft-Amount(WS-Original-Total)
031600               move  Cust-Id         of Chu-Consl-Detail to
031700                        Ft-Cust-Id(WS-Original-Total)
031800               move  Group-Id        of Chu-Consl-Detail to
031900                        Ft-Group-Id(WS-Original-Total)
032000               move  "Y"             to
032100                        Ft-Active-Sw(WS-Original-Total).
032200  ba010-Exit.  exit.
032300*
032400  ba020-Load-Payrf.
032500* ****************
032600      read     Chu-Payrf-File
032700               at end  set  WS-Payrf-Eof to true
032800      not at end
032900               add   1 to WS-Payrf-Count
033000               move  Pf-Cust-Id      to Pt-Cust-Id
033100                   (WS-Payrf-Count)
033200               move  Pf-Total-Spend  to Pt-Total-Spend
033300                   (WS-Payrf-Count).
033400  ba020-Exit.  exit.
033500*
033600  ba030-Load-Mpraw.
033700* ****************
033800      read     Chu-Mpraw-File
033900               at end  set  WS-Mpraw-Eof to true
034000      not at end
034100               add   1 to WS-Mpraw-Count
034200               move  Mp-Cust-Id     of Chu-Mpraw-Detail to
034300                        Mt-Cust-Id(WS-Mpraw-Count)
034400               move  Mp-Month       of Chu-Mpraw-Detail to
034500                        Mt-Month(WS-Mpraw-Count)
034600               move  Mp-Plan-Label  of Chu-Mpraw-Detail to
034700                        Mt-Plan-Label(WS-Mpraw-Count)
034800               move  Mp-Lesson-Type of Chu-Mpraw-Detail to
034900                        Mt-Lesson-Type(WS-Mpraw-Count)
035000               move  Mp-Duration-Mon of Chu-Mpraw-Detail to
035100                        Mt-Duration-Mon(WS-Mpraw-Count)
035200               move  Mp-Times-Week  of Chu-Mpraw-Detail to
035300                        Mt-Times-Week(WS-Mpraw-Count)
035400               move  Mp-Monthly-Price of Chu-Mpraw-Detail to
035500                        Mt-Monthly-Price(WS-Mpraw-Count)
035600               move  Mp-Contract-Start of Chu-Mpraw-Detail to
035700                        Mt-Contract-Start(WS-Mpraw-Count).
035800  ba030-Exit.  exit.
035900*
036000  cc010-Test-Instance-Rule.
036100* ************************
036200* Always-out list first, then the exception, then the "shir"
036300* substring catch - staff and demo accounts creep back in with a
036400* new email most extracts, this is how the team has always caught
036500* them.
036600      move     "TEST-INSTANCE"          to WS-Rule-Name.
036700      move     zero to WS-Rule-Excluded.
036800      perform  cc012-Test-One-Row thru cc012-Exit
036900               varying WS-I from 1 by 1
037000               until   WS-I > WS-Original-Total.
037100      perform  dd010-Accumulate-Stats thru dd010-Exit.
037200  cc010-Exit.  exit.
037300*
037400  cc012-Test-One-Row.
037500* ******************
037600      if       Ft-Active(WS-I)
037700               move  Ft-Email(WS-I) to WS-Lc-Email
037800               move  Ft-Name(WS-I)  to WS-Lc-Name
037900               inspect WS-Lc-Email converting
038000                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
038100                        "abcdefghijklmnopqrstuvwxyz"
038200               inspect WS-Lc-Name  converting
038300                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
038400                        "abcdefghijklmnopqrstuvwxyz"
038500               move  "N" to WS-Exclude-Sw
038600               if    WS-Lc-Email = "shir.bartal@gmail.com"
038700                   or
038800                     WS-Lc-Email = "hassanstudentshir@gmail.com"
038900                     or
039000                     WS-Lc-Email = "ola.khadijah.994@gmail.com"
039100                     or
039200                     WS-Lc-Email = "briansamuelwalker@yahoo.co.uk"
039300                     or
039400                     WS-Lc-Email = "janecoppee@gmail.com"
039500                     set  WS-Exclude to true
039600               else
039700                     if    WS-Lc-Email =
039800                     "kshirjarohannaik@gmail.com"
039900                           continue
040000                     else
040100                           move  zero to WS-Shir-Count
040200                           inspect WS-Lc-Email tallying
040300                                   WS-Shir-Count for all "shir"
040400                           if    WS-Shir-Count = zero
040500                                 inspect WS-Lc-Name tallying
040600                                         WS-Shir-Count for all
040700                     "shir"
040800                           end-if
040900                           if    WS-Shir-Count > zero
041000                                 set WS-Exclude to true
041100                           end-if
041200                     end-if
041300               end-if
041400               if    WS-Exclude
041500                     move  "N" to Ft-Active-Sw(WS-I)
041600                     add   1 to WS-Rule-Excluded
041700               end-if.
041800  cc012-Exit.  exit.
041900*
042000  cc020-Short-Period-Rule.
042100* ***********************
042200      move     "SHORT-PERIOD"           to WS-Rule-Name.
042300      move     zero to WS-Rule-Excluded.
042400      perform  cc022-Test-One-Row thru cc022-Exit
042500               varying WS-I from 1 by 1
042600               until   WS-I > WS-Original-Total.
042700      perform  dd010-Accumulate-Stats thru dd010-Exit.
042800  cc020-Exit.  exit.
042900*
043000  cc022-Test-One-Row.
043100* ******************
043200      if       Ft-Active(WS-I) and
043300               Ft-Start-Date(WS-I)  not = zero and
043400               Ft-Cancel-Date(WS-I) not = zero
043500               move  3                     to WS-Dtf-Function
043600               move  Ft-Start-Date(WS-I)   to WS-Dtf-Date-1
043700               move  Ft-Cancel-Date(WS-I)  to WS-Dtf-Date-2
043800               call  "CHUDT04" using WS-Dtf-Function
043900                                     WS-Dtf-Date-1
044000                                     WS-Dtf-Date-2
044100                                     WS-Dtf-N-Months
044200                                     WS-Dtf-Result
044300               if    WS-Dtf-Result < Prm-Short-Period-Days
044400                     move  "N" to Ft-Active-Sw(WS-I)
044500                     add   1 to WS-Rule-Excluded
044600               end-if.
044700  cc022-Exit.  exit.
044800*
044900  cc030-Status-Rule.
045000* *****************
045100      move     "STATUS"                 to WS-Rule-Name.
045200      move     zero to WS-Rule-Excluded.
045300      perform  cc032-Test-One-Row thru cc032-Exit
045400               varying WS-I from 1 by 1
045500               until   WS-I > WS-Original-Total.
045600      perform  dd010-Accumulate-Stats thru dd010-Exit.
045700  cc030-Exit.  exit.
045800*
045900  cc032-Test-One-Row.
046000* ******************
046100      if       Ft-Active(WS-I) and
046200               (Ft-Status(WS-I) = "trialing"           or
046300                Ft-Status(WS-I) = "incomplete_expired")
046400               move  "N" to Ft-Active-Sw(WS-I)
046500               add   1 to WS-Rule-Excluded.
046600  cc032-Exit.  exit.
046700*
046800  cc040-Payment-Amount-Rule.
046900* *************************
047000      move     "PAYMENT-AMOUNT"         to WS-Rule-Name.
047100      move     zero to WS-Rule-Excluded.
047200      perform  cc042-Test-One-Row thru cc042-Exit
047300               varying WS-I from 1 by 1
047400               until   WS-I > WS-Original-Total.
047500      perform  dd010-Accumulate-Stats thru dd010-Exit.
047600  cc040-Exit.  exit.
047700*
047800  cc042-Test-One-Row.
047900* ******************
048000      if       Ft-Active(WS-I)
048100               move  "N" to WS-Found-Sw
048200               perform cc044-Search-Payrf thru cc044-Exit
048300                       varying WS-K from 1 by 1
048400                       until   WS-K > WS-Payrf-Count or WS-Found
048500               if    WS-Found and WS-Spend < Prm-Payment-Floor
048600                     move  "N" to Ft-Active-Sw(WS-I)
048700                     add   1 to WS-Rule-Excluded
048800               end-if.
048900  cc042-Exit.  exit.
049000*
049100  cc044-Search-Payrf.
049200* ******************
049300      if       Pt-Cust-Id(WS-K) = Ft-Cust-Id(WS-I)
049400               move  Pt-Total-Spend(WS-K) to WS-Spend
049500               set   WS-Found to true.
049600  cc044-Exit.  exit.
049700*
049800  cc050-Amount-Range-Rule.
049900* ***********************
050000      move     "AMOUNT-RANGE"           to WS-Rule-Name.
050100      move     zero to WS-Rule-Excluded.
050200      perform  cc052-Test-One-Row thru cc052-Exit
050300               varying WS-I from 1 by 1
050400               until   WS-I > WS-Original-Total.
050500      perform  dd010-Accumulate-Stats thru dd010-Exit.
050600  cc050-Exit.  exit.
050700*
050800  cc052-Test-One-Row.
050900* ******************
051000      if       Ft-Active(WS-I) and
051100               (Ft-Amount(WS-I) = zero               or
051200                Ft-Amount(WS-I) < Prm-Amt-Range-Min   or
051300                Ft-Amount(WS-I) > Prm-Amt-Range-Max)
051400               move  "N" to Ft-Active-Sw(WS-I)
051500               add   1 to WS-Rule-Excluded.
051600  cc052-Exit.  exit.
051700*
051800  cc060-Duration-Rule.
051900* *******************
052000      move     "DURATION"               to WS-Rule-Name.
052100      move     zero to WS-Rule-Excluded.
052200      perform  cc062-Test-One-Row thru cc062-Exit
052300               varying WS-I from 1 by 1
052400               until   WS-I > WS-Original-Total.
052500      perform  dd010-Accumulate-Stats thru dd010-Exit.
052600  cc060-Exit.  exit.
052700*
052800  cc062-Test-One-Row.
052900* ******************
053000      if       Ft-Active(WS-I)
053100               move  "N" to WS-Found-Sw
053200               perform cc064-Search-Mpraw thru cc064-Exit
053300                       varying WS-K from 1 by 1
053400                       until   WS-K > WS-Mpraw-Count or WS-Found
053500               if    not WS-Found
053600                     move  "N" to Ft-Active-Sw(WS-I)
053700                     add   1 to WS-Rule-Excluded
053800               else
053900                     if  Mt-Duration-Mon(WS-K) < Prm-Dur-Min or
054000                         Mt-Duration-Mon(WS-K) > Prm-Dur-Max
054100                         move  "N" to Ft-Active-Sw(WS-I)
054200                         add   1 to WS-Rule-Excluded
054300                     end-if
054400               end-if.
054500  cc062-Exit.  exit.
054600*
054700  cc064-Search-Mpraw.
054800* ******************
054900      if       Mt-Cust-Id(WS-K) = Ft-Cust-Id(WS-I)
055000               set   WS-Found to true.
055100  cc064-Exit.  exit.
055200*
055300  cc070-Frequency-Rule.
055400* ********************
055500      move     "FREQUENCY"              to WS-Rule-Name.
055600      move     zero to WS-Rule-Excluded.
055700      perform  cc072-Test-One-Row thru cc072-Exit
055800               varying WS-I from 1 by 1
055900               until   WS-I > WS-Original-Total.
056000      perform  dd010-Accumulate-Stats thru dd010-Exit.
056100  cc070-Exit.  exit.
056200*
056300  cc072-Test-One-Row.
056400* ******************
056500      if       Ft-Active(WS-I)
056600               move  "N" to WS-Found-Sw
056700               perform cc064-Search-Mpraw thru cc064-Exit
056800                       varying WS-K from 1 by 1
056900                       until   WS-K > WS-Mpraw-Count or WS-Found
057000               if    not WS-Found or
057100                     Mt-Times-Week(WS-K) not = Prm-Freq-Wanted
057200                     move  "N" to Ft-Active-Sw(WS-I)
057300                     add   1 to WS-Rule-Excluded
057400               end-if.
057500  cc072-Exit.  exit.
057600*
057700  cc080-Lesson-Type-Rule.
057800* **********************
057900      move     "LESSON-TYPE"            to WS-Rule-Name.
058000      move     zero to WS-Rule-Excluded.
058100      perform  cc082-Test-One-Row thru cc082-Exit
058200               varying WS-I from 1 by 1
058300               until   WS-I > WS-Original-Total.
058400      perform  dd010-Accumulate-Stats thru dd010-Exit.
058500  cc080-Exit.  exit.
058600*
058700  cc082-Test-One-Row.
058800* ******************
058900      if       Ft-Active(WS-I)
059000               move  "N" to WS-Found-Sw
059100               perform cc064-Search-Mpraw thru cc064-Exit
059200                       varying WS-K from 1 by 1
059300                       until   WS-K > WS-Mpraw-Count or WS-Found
059400               if    not WS-Found or
059500                     Mt-Lesson-Type(WS-K) not = Prm-Type-Wanted
059600                     move  "N" to Ft-Active-Sw(WS-I)
059700                     add   1 to WS-Rule-Excluded
059800               end-if.
059900  cc082-Exit.  exit.
060000*
060100  dd010-Accumulate-Stats.
060200* **********************
060300      compute  WS-Rule-Remaining = WS-Rule-Remaining -
060400          WS-Rule-Excluded.
060500      compute  WS-Rule-Excl-Pct rounded =
060600               (WS-Rule-Excluded * 100) / WS-Original-Total.
060700      compute  WS-Rule-Rem-Pct  rounded =
060800               (WS-Rule-Remaining * 100) / WS-Original-Total.
060900      generate Ft-Detail-Line.
061000  dd010-Exit.  exit.
061100*
061200  ee010-Write-Clean.
061300* *****************
061400      if       Ft-Active(WS-I)
061500               move  Ft-Email(WS-I)     to Sub-Email  of
061600                   Chu-Clean-Detail
061700               move  Ft-Name(WS-I)      to Sub-Name   of
061800                   Chu-Clean-Detail
061900               move  Ft-Customer-Id(WS-I) to
062000                        Sub-Customer-Id of Chu-Clean-Detail
062100               move  Ft-Start-Date(WS-I) to
062200                        Sub-Start-Date  of Chu-Clean-Detail
062300               move  Ft-Cancel-Date(WS-I) to
062400                        Sub-Cancel-Date of Chu-Clean-Detail
062500               move  Ft-End-Date(WS-I)  to
062600                        Sub-End-Date    of Chu-Clean-Detail
062700               move  Ft-Status(WS-I)    to Sub-Status  of
062800                   Chu-Clean-Detail
062900               move  Ft-Amount(WS-I)    to Sub-Amount  of
063000                   Chu-Clean-Detail
063100               move  Ft-Cust-Id(WS-I)   to Cust-Id     of
063200                   Chu-Clean-Detail
063300               move  Ft-Group-Id(WS-I)  to Group-Id    of
063400                   Chu-Clean-Detail
063500               write Chu-Clean-Record
063600               add   1 to WS-Clean-Out.
063700  ee010-Exit.  exit.
063800*
063900  ee020-Write-Mpay.
064000* ****************
064100      move     "N" to WS-Found-Sw.
064200      perform  ee022-Search-Active thru ee022-Exit
064300               varying WS-K from 1 by 1
064400               until   WS-K > WS-Original-Total or WS-Found.
064500      if       WS-Found
064600               move  Mt-Cust-Id(WS-I)      to Mp-Cust-Id of
064700                   Chu-Mpay-Detail
064800               perform ee024-Copy-Mpraw-Row thru ee024-Exit
064900               write Chu-Mpay-Record
065000               add   1 to WS-Mpay-Out.
065100  ee020-Exit.  exit.
065200*
065300  ee022-Search-Active.
065400* *******************
065500      if       Ft-Active(WS-K) and Ft-Cust-Id(WS-K) =
065600          Mt-Cust-Id(WS-I)
065700               set   WS-Found to true.
065800  ee022-Exit.  exit.
065900*
066000  ee024-Copy-Mpraw-Row.
066100* ********************
066200* Chu-Mpraw-File is at end-of-file by this point (fully loaded to
066300* WS-Mpraw-Table in ba030 so the restriction test could run
066400* without
066500* re-reading it) - the row this loop is iterating comes back off
066600* the
066700* table, not off the file.
066800      move     Mt-Month(WS-I)          to Mp-Month  of
066900          Chu-Mpay-Detail.
067000      move     Mt-Plan-Label(WS-I)     to Mp-Plan-Label
067100                                                     of
067200                     Chu-Mpay-Detail.
067300      move     Mt-Lesson-Type(WS-I)    to Mp-Lesson-Type
067400                                                     of
067500                     Chu-Mpay-Detail.
067600      move     Mt-Duration-Mon(WS-I)   to Mp-Duration-Mon
067700                                                     of
067800                     Chu-Mpay-Detail.
067900      move     Mt-Times-Week(WS-I)     to Mp-Times-Week
068000                                                     of
068100                     Chu-Mpay-Detail.
068200      move     Mt-Monthly-Price(WS-I)  to Mp-Monthly-Price
068300                                                     of
068400                     Chu-Mpay-Detail.
068500      move     Mt-Contract-Start(WS-I) to Mp-Contract-Start
068600                                                     of
068700                     Chu-Mpay-Detail.
068800  ee024-Exit.  exit.
068900*
