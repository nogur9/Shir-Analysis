000100* Common ENVIRONMENT DIVISION entries for the Churn & Revenue
000200* Analysis suite (CHUnnn programs).  Copied into every program
000300* straight after the ENVIRONMENT DIVISION header the same way
000400* the payroll suite copies "envdiv.cob".
000500*
000600* 06/04/84 drf - Created for CHU suite, split from payroll envdiv
000700* so churn programs do not drag in the printer
000800* and screen switches payroll does not use.
000900*
001000  configuration           section.
001100  source-computer.        RM-COBOL.
001200  object-computer.        RM-COBOL.
001300  special-names.
001400      C01       is  TOP-OF-FORM
001500      class     class-numeric  is "0" thru "9"
001600      class     class-alpha    is "A" thru "Z" "a" thru "z"
001700      upsi-0    on   status is chu-upsi-run-detail
001800                off  status is chu-upsi-run-summary.
