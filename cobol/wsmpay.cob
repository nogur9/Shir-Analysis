000100* *******************************************
000200* *
000300* Record Definition For Monthly Payment   *
000400* File                           *
000500* Uses Mp-Cust-Id + Mp-Month as key    *
000600* *******************************************
000700* File size 96 bytes.
000800*
000900* 09/06/85 drf - Created.
001000* 30/03/88 drf - Mp-Contract-Start added, needed for the overlap
001100* rule (keep latest start when two rows land on the
001200* same customer/month).
001300*
001400  01  CHU-Monthly-Payment-Record.
001500      03  Mp-Cust-Id            pic x(71).
001600      03  Mp-Month              pic 9(6)   comp.
001700* ccyymm
001800      03  Mp-Plan-Label         pic x(30).
001900      03  Mp-Lesson-Type        pic x(7).
002000      03  Mp-Duration-Mon       pic 9(2)   comp.
002100      03  Mp-Times-Week         pic 9(1)   comp.
002200      03  Mp-Monthly-Price      pic s9(5)v99 comp-3.
002300      03  Mp-Contract-Start     pic 9(8)   comp.
002400* ccyymmdd
002500      03  filler                pic x(6).
002600*
